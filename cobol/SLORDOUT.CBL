000100*
000200*    SLORDOUT.CBL
000300*
000400*    SELECT CLAUSE FOR THE ROUTED-ORDER RESULTS FILE.
000500*    ONE RECORD PER ORDER PROCESSED, ITEM RESULTS NESTED.
000600*
000700    SELECT ORDER-RESULTS-OUT
000800           ASSIGN TO "ORDOUT01"
000900           ORGANIZATION IS SEQUENTIAL.
