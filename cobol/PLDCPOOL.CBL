000100*
000200*    PLDCPOOL.CBL
000300*
000400*    PROCEDURE LOGIC - AVAILABLE DISTRIBUTION CENTER POOL.
000500*    COPY THIS INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT
000600*    HAS COPIED wsdcpool.cbl INTO WORKING-STORAGE AND LOADED
000700*    DCP-STATIC-CODE-TABLE AND DCP-SEED AT OPEN TIME.
000800*
000900*    SET DCP-REQUEST-STATE AND PERFORM GET-DC-POOL-FOR-STATE;
001000*    DCP-RESULT-POOL-SIZE/DCP-RESULT-POOL-CODES COME BACK
001100*    FILLED IN.  A POOL ONCE BUILT FOR A STATE IS CACHED AND
001200*    REUSED FOR THE REST OF THE RUN - NO EXPIRY, NO REFRESH,
001300*    SINCE A BATCH RUN DOESN'T LIVE LONG ENOUGH TO NEED ONE.
001400*
001500*    11/02/1993 FHS  CD-0191  ORIGINAL PARAGRAPHS WRITTEN - WAS
001600*                             CALLING THE BROKER'S DC LOOKUP
001700*                             LIVE, SHOP DECIDED A SETTLED
001800*                             SEED TABLE WAS GOOD ENOUGH.
001900*    07/09/1997 RAT  CD-0277  CACHE TABLE ADDED, POOL WAS BEING
002000*                             REBUILT FOR EVERY ITEM.
002100*-------------------------------------------------------------
002200*    GET-DC-POOL-FOR-STATE - THE ONLY ENTRY POINT A CALLER NEEDS.
002300*    DCP-CACHE-ENTRY-COUNT IS ZERO ON THE FIRST CALL OF A RUN
002400*    (ORDER-ROUTING RESETS IT IN ROUTE-ALL-ORDERS BEFORE THE MAIN
002500*    LOOP STARTS), SO THE CACHE SCAN BELOW IS SKIPPED ENTIRELY
002600*    UNTIL AT LEAST ONE POOL HAS BEEN BUILT AND CACHED.
002700
002800 GET-DC-POOL-FOR-STATE.
002900
003000     MOVE "N"    TO DCP-CACHE-WAS-FOUND.
003100     MOVE 0      TO DCP-RESULT-POOL-SIZE.
003200     MOVE SPACES TO DCP-RESULT-POOL-CODES.
003300
003400*    LINEAR SCAN OF THE CACHE - FINE FOR UP TO 50 ENTRIES (ONE
003500*    PER DISTINCT STATE SEEN SO FAR THIS RUN, SEE ADD-DC-POOL-TO-
003600*    CACHE'S 50-ENTRY CEILING BELOW); A BINARY SEARCH WOULD BE
003700*    OVERKILL FOR A TABLE THIS SMALL.
003800     IF DCP-CACHE-ENTRY-COUNT GREATER THAN ZERO
003900        PERFORM FIND-DC-POOL-IN-CACHE
004000                VARYING DCP-WORK-INDEX FROM 1 BY 1
004100                UNTIL DCP-WORK-INDEX GREATER THAN DCP-CACHE-ENTRY-COUNT
004200                   OR DCP-CACHE-HIT.
004300
004400*    A CACHE MISS (INCLUDING THE FIRST-EVER CALL, WHERE THE SCAN
004500*    ABOVE NEVER EVEN RAN) BUILDS THE POOL FRESH AND ADDS IT TO
004600*    THE CACHE SO THE NEXT ORDER FOR THE SAME STATE HITS.
004700     IF NOT DCP-CACHE-HIT
004800        PERFORM BUILD-NEW-DC-POOL
004900        PERFORM ADD-DC-POOL-TO-CACHE.
005000
005100 GET-DC-POOL-FOR-STATE-EXIT.
005200     EXIT.
005300*-------------------------------------------------------------
005400*    FIND-DC-POOL-IN-CACHE - ONE COMPARISON PER CALL, DRIVEN BY
005500*    THE VARYING LOOP ABOVE.  DCP-CACHE-HIT (88-LEVEL ON DCP-
005600*    CACHE-WAS-FOUND, SEE wsdcpool.cbl) STOPS THE LOOP THE MOMENT
005700*    A MATCH IS FOUND - THERE IS NEVER MORE THAN ONE CACHE ROW
005800*    PER STATE, SO THE FIRST MATCH IS THE ONLY MATCH.
005900
006000 FIND-DC-POOL-IN-CACHE.
006100
006200     IF DCP-CACHE-STATE (DCP-WORK-INDEX) EQUAL DCP-REQUEST-STATE
006300        MOVE "Y" TO DCP-CACHE-WAS-FOUND
006400        MOVE DCP-CACHE-POOL-SIZE  (DCP-WORK-INDEX)
006500                     TO DCP-RESULT-POOL-SIZE
006600        MOVE DCP-CACHE-POOL-CODES (DCP-WORK-INDEX)
006700                     TO DCP-RESULT-POOL-CODES.
006800*-------------------------------------------------------------
006900*    THE MASTER TABLE IS FIXED AT 5 ENTRIES, KEPT ASCENDING.
007000*    N IS DERIVED FROM THE SEED, NOT RANDOM, SO A RERUN OF THE
007100*    SAME INPUT + PARAMETER FILE REPRODUCES THE SAME POOLS.
007200*    1 <= N <= MIN(5, TABLE-SIZE); THE RESULT IS ALWAYS THE
007300*    FIRST N CODES, ALREADY IN ASCENDING ORDER.
007400*-------------------------------------------------------------
007500
007600 BUILD-NEW-DC-POOL.
007700
007800*    DCP-SEED MOD TABLE-COUNT, PLUS 1, SPREADS THE POOL SIZE
007900*    ACROSS 1 THROUGH TABLE-COUNT EVENLY FOR ANY SEED VALUE -
008000*    THIS IS THE ENTIRE STAND-IN FOR THE OLD LIVE BROKER CALL'S
008100*    "HOW MANY DC'S ARE AVAILABLE RIGHT NOW" ANSWER.
008200     DIVIDE DCP-SEED BY DCP-STATIC-CODE-COUNT
008300             GIVING DCP-WORK-INDEX REMAINDER DCP-WORK-REMAINDER.
008400     COMPUTE DCP-RESULT-POOL-SIZE = DCP-WORK-REMAINDER + 1.
008500
008600     PERFORM COPY-ONE-STATIC-CODE
008700             VARYING DCP-WORK-INDEX FROM 1 BY 1
008800             UNTIL DCP-WORK-INDEX GREATER THAN DCP-RESULT-POOL-SIZE.
008900*-------------------------------------------------------------
009000
009100 COPY-ONE-STATIC-CODE.
009200
009300     MOVE DCP-STATIC-CODE (DCP-WORK-INDEX)
009400                  TO DCP-RESULT-CODE (DCP-WORK-INDEX).
009500*-------------------------------------------------------------
009600*    ADD-DC-POOL-TO-CACHE - THE 50-ENTRY CEILING IS WAY ABOVE
009700*    ANY REALISTIC NUMBER OF DISTINCT DELIVERY STATES IN ONE
009800*    COUNTRY'S ORDER VOLUME; IF IT WERE EVER HIT, THE 51ST AND
009900*    LATER DISTINCT STATES WOULD SIMPLY REBUILD THEIR POOL EVERY
010000*    TIME INSTEAD OF CACHING IT - SLOWER, NOT WRONG.
010100
010200 ADD-DC-POOL-TO-CACHE.
010300
010400     IF DCP-CACHE-ENTRY-COUNT LESS THAN 50
010500        ADD 1 TO DCP-CACHE-ENTRY-COUNT
010600        MOVE DCP-REQUEST-STATE
010700                     TO DCP-CACHE-STATE (DCP-CACHE-ENTRY-COUNT)
010800        MOVE DCP-RESULT-POOL-SIZE
010900                     TO DCP-CACHE-POOL-SIZE (DCP-CACHE-ENTRY-COUNT)
011000        MOVE DCP-RESULT-POOL-CODES
011100                     TO DCP-CACHE-POOL-CODES (DCP-CACHE-ENTRY-COUNT).
011200
