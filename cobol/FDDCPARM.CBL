000100*
000200*    FDDCPARM.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE DC-POOL SEED PARAMETER FILE.
000500*    ONE RECORD, READ ONCE, GIVES ORDER-ROUTING THE SEED THAT
000600*    DRIVES PLDCPOOL.CBL - SEE THE REMARKS THERE.
000700*
000800    FD  DC-POOL-PARM
000900        LABEL RECORDS ARE STANDARD.
001000
001100    01  DC-POOL-PARM-REC.
001200        05  DCP-SEED-COUNT                 PIC 9(03).
001300        05  FILLER                          PIC X(07).
