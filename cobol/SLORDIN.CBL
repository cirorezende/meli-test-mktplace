000100*
000200*    SLORDIN.CBL
000300*
000400*    SELECT CLAUSE FOR THE ACCEPTED ORDER INPUT FILE.
000500*    WRITTEN BY ORDER-VALIDATION, READ BY ORDER-ROUTING.
000600*    ORDERS ARE PROCESSED IN ARRIVAL ORDER - NO KEY.
000700*
000800    SELECT ORDERS-IN
000900           ASSIGN TO "ORDIN01"
001000           ORGANIZATION IS SEQUENTIAL.
