000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDER-FULFILLMENT-BATCH.
000300 AUTHOR.      F. H. SANTORO.
000400 INSTALLATION. COMERCIAL INTERATLANTICA LTDA - CPD LOGISTICA.
000500 DATE-WRITTEN. 08/03/1993.
000600 DATE-COMPILED.
000700 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*    CHANGE LOG
001000*    ----------
001100*    DATE       PRG  TICKET    DESCRIPTION
001200*    ---------- ---  --------  ---------------------------
001300*    08/03/1993 FHS  CD-0180   ORIGINAL PROGRAM WRITTEN - JOB
001400*                              STEP DRIVER FOR THE NEW ORDER
001500*                              ROUTING BATCH (REPLACES THE
001600*                              NIGHTLY DC ALLOCATION RUN DONE
001700*                              BY HAND ON THE WAREHOUSE FLOOR).
001800*    02/14/1994 FHS  CD-0196   ABORT THE WHOLE STEP IF EDIT
001900*                              FAILS TO OPEN - NO POINT CALLING
002000*                              ROUTING AGAINST A FILE THAT WAS
002100*                              NEVER BUILT.
002200*    09/30/1995 MCS  CD-0233   RETURN CODE PASSED BACK TO JCL
002300*                              SO OPERATIONS CAN SEE A BAD RUN
002400*                              WITHOUT READING THE SYSOUT.
002500*    03/11/1998 RAT  Y2K-0031  DATE-WRITTEN CENTURY WINDOW
002600*                              REVIEWED FOR YEAR 2000 - NO
002700*                              DATE ARITHMETIC IN THIS PROGRAM,
002800*                              NO CHANGE REQUIRED.
002900*    05/02/2001 RAT  CD-0318   DISPLAY OF STEP NAMES ADDED TO
003000*                              SYSOUT FOR THE OPERATORS.
003100*    11/19/2004 CMF  CD-0349   REVIEWED ALONGSIDE THE DENSITY PASS
003200*                              DONE ON order-validation.cob AND
003300*                              order-routing.cob - THIS STEP DRIVER
003400*                              ITSELF NEEDED NO LOGIC CHANGE, ONLY
003500*                              MORE NOTES ON WHY IT IS SHAPED THE
003600*                              WAY IT IS.  NO CODE CHANGE.
003700*-------------------------------------------------------------
003800*    THIS IS THE TOP-LEVEL JOB STEP DRIVER FOR THE WHOLE ORDER-
003900*    FULFILLMENT BATCH - IT IS THE ONLY PROGRAM THE JCL ACTUALLY
004000*    INVOKES.  IT CALLS ORDER-VALIDATION (STEP 1, EDIT) AND THEN,
004100*    ONLY IF THAT STEP CAME BACK CLEAN, ORDER-ROUTING (STEP 2,
004200*    SELECT A DC AND WRITE THE RESULTS FILE) - SAME CALL-THE-
004300*    STEPS-IN-SEQUENCE SHAPE AS THE OLD MENU DISPATCHER, MINUS
004400*    THE MENU LOOP SINCE A BATCH JOB HAS NO OPERATOR TO PROMPT.
004500*
004600*    DELIBERATELY NOT A ONE-STEP JCL (EDIT //STEP1 EXEC, ROUTE
004700*    //STEP2 EXEC) - KEEPING BOTH STEPS INSIDE ONE COBOL PROGRAM
004800*    MEANS ONE COMPILE, ONE LOAD MODULE, AND ONE PLACE TO CHANGE
004900*    WHEN THE STEP SEQUENCE ITSELF EVER NEEDS TO CHANGE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*    W-STEP-RETURN-CODE CAPTURES RETURN-CODE RIGHT AFTER EACH
005800*    CALL, BEFORE THE NEXT CALL CAN OVERWRITE RETURN-CODE AGAIN -
005900*    CD-0233 (1995) ADDED THIS SO THE LAST STEP'S RC (NOT JUST
006000*    WHETHER IT WAS ZERO) GETS PASSED BACK OUT TO THE JCL AT THE
006100*    BOTTOM OF THE PROGRAM.
006200 01  W-STEP-RETURN-CODE          PIC S9(4) COMP.
006300     88  STEP-ENDED-OK               VALUE ZERO.
006400*    THE X(02) REDEFINE BELOW LETS THE DISPLAY LINES SHOW THE
006500*    RETURN CODE AS TWO PLAIN CHARACTERS RATHER THAN A SIGNED
006600*    NUMERIC PICTURE WITH ITS OWN EDITING QUIRKS.
006700 01  W-STEP-RETURN-CODE-X REDEFINES
006800     W-STEP-RETURN-CODE          PIC X(02).
006900
007000*    RUN DATE STAMPED ON SYSOUT FOR THE OPERATORS - DISPLAY
007100*    ONLY, NO DATE ARITHMETIC DONE ON IT (SEE Y2K-0031 ABOVE).
007200 01  W-RUN-DATE                  PIC 9(06).
007300*    YY/MM/DD BROKEN OUT BY REDEFINE SO EACH PART CAN BE MOVED
007400*    INTO ITS OWN SLOT IN W-RUN-DATE-DISPLAY BELOW WITHOUT ANY
007500*    UNSTRING OR REFERENCE MODIFICATION.
007600 01  W-RUN-DATE-PARTS REDEFINES
007700     W-RUN-DATE.
007800     05  W-RUN-DATE-YY               PIC 99.
007900     05  W-RUN-DATE-MM               PIC 99.
008000     05  W-RUN-DATE-DD               PIC 99.
008100 01  W-RUN-DATE-X REDEFINES
008200     W-RUN-DATE                  PIC X(06).
008300
008400*    EDITED MM/DD/YY DISPLAY FORM OF W-RUN-DATE, BUILT FIELD BY
008500*    FIELD BELOW SINCE THE RAW ACCEPT FROM DATE COMES BACK
008600*    YYMMDD WITH NO PUNCTUATION AT ALL.
008700 01  W-RUN-DATE-DISPLAY.
008800     05  FILLER                      PIC X(05) VALUE "DATE:".
008900     05  WRD-MM                      PIC 99.
009000     05  FILLER                      PIC X VALUE "/".
009100     05  WRD-DD                      PIC 99.
009200     05  FILLER                      PIC X VALUE "/".
009300     05  WRD-YY                      PIC 99.
009400*-------------------------------------------------------------
009500 PROCEDURE DIVISION.
009600
009700*    RUN-THE-BATCH - CD-0196 (1994) MADE STEP 2 CONDITIONAL ON
009800*    STEP 1 ENDING CLEAN: THERE IS NO POINT CALLING ORDER-ROUTING
009900*    AGAINST AN ORDERS-IN FILE THAT ORDER-VALIDATION NEVER
010000*    FINISHED BUILDING.  EITHER WAY, THE LAST STEP THAT ACTUALLY
010100*    RAN HAS ITS RETURN CODE PASSED BACK TO THE JCL (CD-0233) SO
010200*    OPERATIONS CAN SPOT A BAD RUN WITHOUT READING THE SYSOUT.
010300 RUN-THE-BATCH.
010400
010500*    TODAY'S DATE IS STAMPED ONCE AT THE TOP OF SYSOUT SO ANYONE
010600*    READING A PRINTOUT LATER KNOWS WHICH NIGHT'S RUN IT WAS -
010700*    THE SAME ACCEPT-FROM-DATE HABIT THE OLD MENU PROGRAM USED.
010800     ACCEPT W-RUN-DATE FROM DATE.
010900     MOVE W-RUN-DATE-MM TO WRD-MM.
011000     MOVE W-RUN-DATE-DD TO WRD-DD.
011100     MOVE W-RUN-DATE-YY TO WRD-YY.
011200     DISPLAY "ORDER-FULFILLMENT-BATCH - " W-RUN-DATE-DISPLAY.
011300
011400*    CD-0318 (2001) - EVERY STEP GETS ITS OWN DISPLAY LINE SO THE
011500*    OPERATOR WATCHING THE SYSOUT SCROLL BY CAN TELL AT A GLANCE
011600*    WHICH STEP THE JOB IS CURRENTLY IN WITHOUT WAITING FOR IT
011700*    TO FAIL OR FINISH.
011800     DISPLAY "ORDER-FULFILLMENT-BATCH - STARTING STEP 1 - EDIT".
011900     CALL "ORDER-VALIDATION".
012000     MOVE RETURN-CODE TO W-STEP-RETURN-CODE.
012100
012200*    STEP 1 FAILING HERE MEANS ORDER-VALIDATION COULD NOT EVEN
012300*    OPEN ITS FILES - A BAD INDIVIDUAL ORDER IS STILL A CLEAN
012400*    RETURN CODE FROM THAT STEP (SEE order-validation.cob'S OWN
012500*    NOTES), SO THIS BRANCH IS RARE IN PRACTICE.
012600     IF NOT STEP-ENDED-OK
012700        DISPLAY "*** STEP 1 (ORDER-VALIDATION) FAILED - RC = "
012800                 W-STEP-RETURN-CODE " - ROUTING NOT RUN ***"
012900     ELSE
013000        DISPLAY "ORDER-FULFILLMENT-BATCH - STARTING STEP 2 - ROUTE"
013100        CALL "ORDER-ROUTING"
013200        MOVE RETURN-CODE TO W-STEP-RETURN-CODE
013300*       STEP 2 CAN STILL FAIL EVEN THOUGH STEP 1 CAME BACK CLEAN -
013400*       FOR EXAMPLE THE DC-MASTER FILE FAILING TO OPEN - SO THE
013500*       SAME NOT-STEP-ENDED-OK CHECK IS REPEATED HERE RATHER THAN
013600*       ASSUMED.
013700        IF NOT STEP-ENDED-OK
013800           DISPLAY "*** STEP 2 (ORDER-ROUTING) FAILED - RC = "
013900                    W-STEP-RETURN-CODE " ***"
014000        ELSE
014100           DISPLAY "ORDER-FULFILLMENT-BATCH - COMPLETED OK".
014200
014300*    WHICHEVER BRANCH ABOVE WAS TAKEN, W-STEP-RETURN-CODE NOW
014400*    HOLDS THE RC OF THE LAST STEP THAT ACTUALLY RAN - THAT IS
014500*    WHAT GOES BACK TO THE JCL, NOT A FIXED ZERO OR FOUR.
014600     MOVE W-STEP-RETURN-CODE TO RETURN-CODE.
014700
014800     STOP RUN.
