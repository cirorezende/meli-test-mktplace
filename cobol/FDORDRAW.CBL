000100*
000200*    FDORDRAW.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE UNEDITED ORDER INPUT FILE.
000500*    ONE RECORD = ONE CANDIDATE ORDER, ITS LINE ITEMS AS A
000600*    FIXED TABLE PADDED WITH BLANKS/ZEROS BEYOND THE ITEM
000700*    COUNT, AND ITS DELIVERY ADDRESS.  READ BY ORDER-VALIDATION
000800*    BEFORE THE ORDER IS ALLOWED TO REACH ROUTING.
000900*
001000*    SAME FIELD LAYOUT AS ORDER-HEADER-REC (FDORDIN.CBL) ON
001100*    PURPOSE - ACCEPT-ORDER IN order-validation.cob MOVES FIELD
001200*    TO FIELD BETWEEN THE TWO RECORDS WITHOUT ANY REFORMATTING.
001300*    A REJECTED ORDER'S RAW RECORD IS SIMPLY NEVER MOVED - THE
001400*    RAW FILE ITSELF IS NOT REWRITTEN OR FLAGGED IN ANY WAY.
001500 FD  ORDERS-RAW-IN
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  ORDER-RAW-REC.
001900     05  ORDRW-ORDER-ID                PIC X(26).
002000     05  ORDRW-CUSTOMER-ID              PIC X(26).
002100*        UNLIKE ORDIN-ORDER-STATUS IN FDORDIN.CBL, THIS FIELD
002200*        CARRIES NO 88-LEVELS - A CANDIDATE ORDER HAS NOT BEEN
002300*        ACCEPTED YET, SO THERE IS NO STATUS LIFECYCLE TO TEST
002400*        AGAINST HERE.  ACCEPT-ORDER HARD-CODES "RECEIVED" WHEN
002500*        IT BUILDS THE ORDIN RECORD, IT DOES NOT COPY THIS FIELD.
002600     05  ORDRW-ORDER-STATUS             PIC X(10).
002700*        ORDER-VALIDATION'S 0310-VALIDATE-ITEM-COUNT-BOUNDS CHECKS
002800*        THIS AGAINST ZERO AND AGAINST 100 BEFORE ANY SUBSCRIPT
002900*        BELOW IS EVER TOUCHED (CD-0255).
003000     05  ORDRW-ITEM-COUNT               PIC 9(03).
003100*        FULL 100-ENTRY TABLE REGARDLESS OF ORDRW-ITEM-COUNT - THE
003200*        SAME FIXED-TABLE-PLUS-COUNT SHAPE THIS SHOP USES FOR ITS
003300*        DC-MASTER TABLE AND EVERY OTHER OCCURS IN THIS SYSTEM, SO
003400*        THE RECORD LENGTH NEVER VARIES FROM ONE ORDER TO THE NEXT.
003500     05  ORDRW-ITEMS OCCURS 100 TIMES.
003600         10  ORDRW-ITEM-ID                  PIC X(50).
003700         10  ORDRW-ITEM-QUANTITY            PIC 9(05).
003800     05  ORDRW-DELIVERY-ADDR.
003900         10  ORDRW-ADDR-STREET              PIC X(60).
004000         10  ORDRW-ADDR-NUMBER              PIC X(10).
004100         10  ORDRW-ADDR-CITY                PIC X(40).
004200         10  ORDRW-ADDR-STATE               PIC X(02).
004300         10  ORDRW-ADDR-COUNTRY             PIC X(40).
004400         10  ORDRW-ADDR-ZIP                 PIC X(09).
004500*            SAME ZIP-PATTERN REDEFINITION AS FDORDIN.CBL - SEE
004600*            0340-VALIDATE-ZIP-PATTERN IN order-validation.cob.
004700         10  ORDRW-ADDR-ZIP-PARTS REDEFINES
004800             ORDRW-ADDR-ZIP.
004900             15  ORDRW-ADDR-ZIP-5           PIC X(05).
005000             15  ORDRW-ADDR-ZIP-DASH        PIC X(01).
005100             15  ORDRW-ADDR-ZIP-3           PIC X(03).
005200*            SIGNED NUMERIC VIEW FOR THE LAT/LONG RANGE CHECK
005300*            (0350-VALIDATE-LAT-LONG-RANGE), X(09) REDEFINITION
005400*            SO A NEVER-KEYED (ALL-SPACES) FIELD CAN BE CAUGHT
005500*            BY 0330-VALIDATE-ADDRESS-COMPLETENESS BEFORE IT IS
005600*            EVER TREATED AS A NUMBER.
005700         10  ORDRW-ADDR-LATITUDE            PIC S9(3)V9(6).
005800         10  ORDRW-ADDR-LATITUDE-X REDEFINES
005900             ORDRW-ADDR-LATITUDE             PIC X(09).
006000         10  ORDRW-ADDR-LONGITUDE           PIC S9(3)V9(6).
006100         10  ORDRW-ADDR-LONGITUDE-X REDEFINES
006200             ORDRW-ADDR-LONGITUDE            PIC X(09).
006300*        CARRIED THROUGH UNCHANGED FROM THE SOURCE FEED - NOT
006400*        EDITED, NOT DISPLAYED, JUST PASSED ALONG IN CASE SOMEONE
006500*        EVER NEEDS TO TRACE A CANDIDATE ORDER BACK TO WHEN IT
006600*        ARRIVED.
006700     05  ORDRW-CREATED-AT               PIC X(26).
006800*        PAD TO MATCH FDORDIN.CBL'S RECORD LENGTH EXACTLY - KEEPS
006900*        THE TWO FILES THE SAME PHYSICAL SIZE EVEN THOUGH ONE
007000*        CARRIES 88-LEVELS THE OTHER DOES NOT.
007100     05  FILLER                          PIC X(30).
