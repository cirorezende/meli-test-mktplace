000100*
000200*    SLDCMAST.CBL
000300*
000400*    SELECT CLAUSE FOR THE DISTRIBUTION-CENTER MASTER FILE.
000500*    READ ONCE AT START OF RUN, LOADED INTO DCM-TABLE.
000600*
000700    SELECT DC-MASTER
000800           ASSIGN TO "DCMAST01"
000900           ORGANIZATION IS SEQUENTIAL.
