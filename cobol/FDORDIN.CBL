000100*
000200*    FDORDIN.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE ACCEPTED ORDER FILE.
000500*    SAME SHAPE AS ORDER-RAW-REC (FDORDRAW.CBL) - WRITTEN BY
000600*    ORDER-VALIDATION ONCE A CANDIDATE ORDER PASSES EDIT, READ
000700*    BY ORDER-ROUTING ONE RECORD PER ITERATION OF ITS MAIN LOOP.
000800*
000900*    ORDER-ROUTING REWRITES THIS SAME RECORD SHAPE IN PLACE AS
001000*    THE ORDER MOVES THROUGH STATUS - RECEIVED, PROCESSING, AND
001100*    ON TO PROCESSED OR FAILED - SO THE FOUR 88-LEVELS BELOW ARE
001200*    THE ONLY VALID VALUES ORDIN-ORDER-STATUS EVER HOLDS.
001300    FD  ORDERS-IN
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  ORDER-HEADER-REC.
001700*        ORDIN-ORDER-ID IS THE ORDER'S OWN KEY, CARRIED OPAQUE -
001800*        THIS STEP NEVER GENERATES OR PARSES IT.
001900        05  ORDIN-ORDER-ID                 PIC X(26).
002000        05  ORDIN-CUSTOMER-ID               PIC X(26).
002100*        STATUS LIFECYCLE: RECEIVED (FRESH FROM ORDER-VALIDATION
002200*        OR RESET BY CD-0339'S REPROCESS PATH) -> PROCESSING (SET
002300*        AT THE TOP OF 0110-ROUTE-ONE-ORDER-SETUP) -> PROCESSED
002400*        OR FAILED (SET BY 0200-ROLL-UP-ORDER-STATUS).  PROCESSED
002500*        IS THE ONLY TRUE DEAD END.
002600        05  ORDIN-ORDER-STATUS              PIC X(10).
002700            88  ORDIN-STATUS-RECEIVED           VALUE "RECEIVED".
002800            88  ORDIN-STATUS-PROCESSING         VALUE "PROCESSING".
002900            88  ORDIN-STATUS-PROCESSED          VALUE "PROCESSED".
003000            88  ORDIN-STATUS-FAILED             VALUE "FAILED".
003100*        ORDIN-ITEM-COUNT IS HOW MANY OF THE 100 OCCURRENCES
003200*        BELOW ARE ACTUALLY IN USE - ORDER-VALIDATION ALREADY
003300*        REJECTED ANY ORDER OVER 100 ITEMS (CD-0255) SO THIS
003400*        STEP NEVER HAS TO GUARD AGAINST OVERRUNNING THE TABLE.
003500        05  ORDIN-ITEM-COUNT                PIC 9(03).
003600        05  ORDIN-ITEMS OCCURS 100 TIMES.
003700            10  ORDIN-ITEM-ID                   PIC X(50).
003800            10  ORDIN-ITEM-QUANTITY             PIC 9(05).
003900*        DELIVERY ADDRESS - SAME GROUP SHAPE AS FDORDRAW.CBL AND
004000*        FDDCMAST.CBL'S DCM-ADDRESS, SO THE SAME HAVERSINE
004100*        SELECTION PARAGRAPHS IN PLDCSEL.CBL CAN WORK AGAINST
004200*        EITHER ONE.
004300        05  ORDIN-DELIVERY-ADDR.
004400            10  ORDIN-ADDR-STREET               PIC X(60).
004500            10  ORDIN-ADDR-NUMBER               PIC X(10).
004600            10  ORDIN-ADDR-CITY                 PIC X(40).
004700            10  ORDIN-ADDR-STATE                PIC X(02).
004800            10  ORDIN-ADDR-COUNTRY              PIC X(40).
004900            10  ORDIN-ADDR-ZIP                  PIC X(09).
005000*            REDEFINES THE SAME 9 BYTES AS THREE SUB-FIELDS SO
005100*            ORDER-VALIDATION'S ZIP-PATTERN CHECK (CD-0201) CAN
005200*            TEST EACH PIECE WITHOUT A SEPARATE UNPACK STEP.
005300            10  ORDIN-ADDR-ZIP-PARTS REDEFINES
005400                ORDIN-ADDR-ZIP.
005500                15  ORDIN-ADDR-ZIP-5            PIC X(05).
005600                15  ORDIN-ADDR-ZIP-DASH         PIC X(01).
005700                15  ORDIN-ADDR-ZIP-3            PIC X(03).
005800*            LATITUDE/LONGITUDE ARE KEPT IN TWO FORMS - A SIGNED
005900*            NUMERIC VIEW FOR THE RANGE CHECK AND THE HAVERSINE
006000*            MATH, AND AN X(09) REDEFINITION SO ORDER-VALIDATION
006100*            CAN CHECK FOR AN ALL-SPACES (NEVER KEYED) FIELD
006200*            BEFORE IT IS EVER TREATED AS A NUMBER.
006300            10  ORDIN-ADDR-LATITUDE             PIC S9(3)V9(6).
006400            10  ORDIN-ADDR-LATITUDE-X REDEFINES
006500                ORDIN-ADDR-LATITUDE              PIC X(09).
006600            10  ORDIN-ADDR-LONGITUDE            PIC S9(3)V9(6).
006700            10  ORDIN-ADDR-LONGITUDE-X REDEFINES
006800                ORDIN-ADDR-LONGITUDE             PIC X(09).
006900*        ORDIN-CREATED-AT IS CARRIED THROUGH OPAQUE FROM THE
007000*        FRONT END (Y2K-0031, 1998 - REVIEWED, NOT COMPUTED ON).
007100        05  ORDIN-CREATED-AT                PIC X(26).
007200*        PAD TO A ROUND 200-BYTE RECORD - ROOM FOR A FEW MORE
007300*        ADDRESS OR STATUS FIELDS WITHOUT FORCING A RECORD-SIZE
007400*        CHANGE ON EVERY FILE THAT SHARES THIS SHAPE.
007500        05  FILLER                           PIC X(30).
007600
