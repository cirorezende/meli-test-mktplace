000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDER-VALIDATION.
000300 AUTHOR.      F. H. SANTORO.
000400 INSTALLATION. COMERCIAL INTERATLANTICA LTDA - CPD LOGISTICA.
000500 DATE-WRITTEN. 08/05/1993.
000600 DATE-COMPILED.
000700 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*    CHANGE LOG
001000*    ----------
001100*    DATE       PRG  TICKET    DESCRIPTION
001200*    ---------- ---  --------  ---------------------------
001300*    08/05/1993 FHS  CD-0181   ORIGINAL PROGRAM WRITTEN - EDIT
001400*                              STEP FOR THE ORDER ROUTING
001500*                              BATCH, MODELED ON THE OLD
001600*                              PRINT-STATE-FILE READ/REPORT
001700*                              SHAPE.
001800*    01/19/1994 FHS  CD-0192   DUPLICATE ITEM CHECK ADDED -
001900*                              WAREHOUSE HAD TWO LINES FOR THE
002000*                              SAME SKU DOUBLE-SHIP.
002100*    06/02/1994 FHS  CD-0201   ZIP CODE PATTERN CHECK ADDED.
002200*    11/21/1996 MCS  CD-0255   MAX-100-ITEMS CHECK ADDED - A
002300*                              MIS-KEYED BULK ORDER CAME IN AT
002400*                              312 LINES AND BLEW THE TABLE.
002500*    03/11/1998 RAT  Y2K-0031  DATE-WRITTEN CENTURY WINDOW
002600*                              REVIEWED FOR YEAR 2000 - ORDER-
002700*                              CREATED-AT IS CARRIED THROUGH
002800*                              OPAQUE, NOT COMPUTED ON HERE -
002900*                              NO CHANGE REQUIRED.
003000*    04/18/2000 RAT  CD-0301   REJECT REPORT NOW SHOWS THE
003100*                              CUSTOMER ID EVEN WHEN THAT IS
003200*                              THE FIELD THAT FAILED.
003300*    02/18/2003 CMF  CD-0338   VALIDATE-ORDER-FIELDS BROKEN OUT
003400*                              INTO NUMBERED 0300-/0310-/0320-/
003500*                              0330-/0340-/0350- STEPS PER THE
003600*                              CPD CODING STANDARD - EASIER TO
003700*                              PATCH ONE CHECK WITHOUT TOUCHING
003800*                              THE ONES AROUND IT.
003900*    07/09/2004 CMF  CD-0347   REVIEWED AGAINST THE NEW PACK OF
004000*                              SAMPLE ORDERS FROM MARKETING - NO
004100*                              CODE CHANGE, BUT CONFIRMED EVERY
004200*                              CHECK STILL FIRES IN THE SAME
004300*                              ORDER AS THE ORIGINAL EDIT RULES.
004400*-------------------------------------------------------------
004500*    THIS IS STEP 1 OF THE ORDER-FULFILLMENT-BATCH RUN (SEE THE
004600*    JOB-STEP DRIVER FOR THE CALL SEQUENCE).  IT READS THE RAW
004700*    CANDIDATE FILE BUILT BY WHATEVER FRONT-END TOOK THE ORDER,
004800*    RUNS THE EDIT RULES BELOW AGAINST EVERY ORDER ON IT, AND
004900*    SPLITS THE RESULT TWO WAYS - ACCEPTED ORDERS GO TO ORDERS-IN
005000*    FOR order-routing.cob TO PICK UP, REJECTED ORDERS GO ONLY TO
005100*    THE PRINTED REJECTS REPORT (THEY NEVER REACH ROUTING AT ALL,
005200*    SO THEY NEVER GET AN ORDER-ID IN THE OUTPUT RESULTS FILE).
005300*
005400*    NOTHING IN THIS STEP EVER WRITES BACK TO ORDERS-RAW-IN -
005500*    IT IS A STRAIGHT READ-ONLY PASS, THE SAME WAY THE OLD
005600*    PRINT-STATE-FILE PROGRAM NEVER WROTE BACK TO ITS STATE
005700*    FILE EITHER.
005800*-------------------------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*    ORDERS-RAW-IN - THE CANDIDATE FILE, ONE RECORD PER SUBMITTED
006700*    ORDER, NOT YET TRUSTED.  ORDERS-IN - THE SAME RECORD SHAPE,
006800*    BUT ONLY THE ORDERS THAT PASSED EVERY CHECK BELOW LAND HERE.
006900     COPY "SLORDRAW.CBL".
007000     COPY "SLORDIN.CBL".
007100
007200*    PRINTED REJECTS REPORT - ONE LINE PER REJECTED ORDER PLUS A
007300*    COUNTS TRAILER, SAME PAGED-REPORT SHAPE THE SHOP USES ON
007400*    EVERY BATCH STEP THAT PRINTS (SEE order-routing.cob TOO).
007500     SELECT REJECTS-REPORT
007600            ASSIGN TO "order-validation-rejects.prn"
007700            ORGANIZATION IS LINE SEQUENTIAL.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200     COPY "FDORDRAW.CBL".
008300     COPY "FDORDIN.CBL".
008400
008500*    REJECTS-REPORT IS A PLAIN PRINT FILE - NO RECORD STRUCTURE
008600*    OF ITS OWN, JUST AN 80-BYTE LINE THAT WHICHEVER 01-LEVEL
008700*    BELOW GETS MOVED INTO IT BEFORE EACH WRITE.
008800     FD  REJECTS-REPORT
008900         LABEL RECORDS ARE OMITTED.
009000 01  REJECTS-REPORT-LINE         PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300
009400*    REPORT TITLE AND COLUMN HEADINGS FOR THE REJECTS REPORT -
009500*    PAGE NUMBER TICKS OVER EVERY TIME PRINT-REJECT-HEADINGS
009600*    FIRES (SEE W-PRINTED-LINES / PAGE-FULL BELOW).
009700 01  TITLE-LINE.
009800     05  FILLER                 PIC X(22) VALUE SPACES.
009900     05  FILLER                 PIC X(30)
010000             VALUE "ORDER VALIDATION - REJECTS".
010100     05  FILLER                 PIC X(23) VALUE SPACES.
010200     05  FILLER                 PIC X(05) VALUE "PAGE:".
010300     05  PAGE-NUMBER             PIC 9(04).
010400
010500 01  HEADING-LINE-1.
010600     05  FILLER                 PIC X(12) VALUE SPACES.
010700     05  FILLER                 PIC X(10) VALUE "ORDER ID".
010800     05  FILLER                 PIC X(04) VALUE SPACES.
010900     05  FILLER                 PIC X(12) VALUE "CUSTOMER ID".
011000     05  FILLER                 PIC X(04) VALUE SPACES.
011100     05  FILLER                 PIC X(34) VALUE
011200             "REASON REJECTED".
011300
011400 01  HEADING-LINE-2.
011500     05  FILLER                 PIC X(12) VALUE SPACES.
011600     05  FILLER                 PIC X(10) VALUE ALL "-".
011700     05  FILLER                 PIC X(04) VALUE SPACES.
011800     05  FILLER                 PIC X(12) VALUE ALL "-".
011900     05  FILLER                 PIC X(04) VALUE SPACES.
012000     05  FILLER                 PIC X(34) VALUE ALL "-".
012100
012200*    ONE DETAIL LINE PER REJECTED ORDER.  RD-REASON CARRIES
012300*    WHATEVER W-REJECT-REASON HELD WHEN 0300-VALIDATE-ORDER-
012400*    FIELDS STOPPED - ONLY THE FIRST VIOLATION FOUND IS EVER
012500*    REPORTED (CD-0301 ADDED THE CUSTOMER ID COLUMN SO A BLANK-
012600*    CUSTOMER-ID REJECT IS STILL TRACEABLE BACK TO AN ORDER).
012700 01  REJECT-DETAIL-LINE.
012800     05  FILLER                 PIC X(12) VALUE SPACES.
012900     05  RD-ORDER-ID             PIC X(10).
013000     05  FILLER                 PIC X(04) VALUE SPACES.
013100     05  RD-CUSTOMER-ID          PIC X(12).
013200     05  FILLER                 PIC X(04) VALUE SPACES.
013300     05  RD-REASON               PIC X(34).
013400
013500*    COUNTS TRAILER WRITTEN ONCE AT END OF RUN, BELOW THE LAST
013600*    PAGE OF DETAIL LINES - READ/ACCEPTED/REJECTED SHOULD ALWAYS
013700*    FOOT ACROSS (ACCEPTED + REJECTED = READ); A MISMATCH HERE
013800*    MEANS A NEW VALIDATE-ORDER-FIELDS EXIT PATH FORGOT TO SET
013900*    W-ORDER-IS-VALID ONE WAY OR THE OTHER.
014000 01  SUMMARY-DETAIL-LINE.
014100     05  FILLER                 PIC X(12) VALUE SPACES.
014200     05  FILLER                 PIC X(22) VALUE
014300             "CANDIDATE ORDERS READ:".
014400     05  SD-ORDERS-READ          PIC ZZ,ZZ9.
014500     05  FILLER                 PIC X(04) VALUE SPACES.
014600     05  FILLER                 PIC X(10) VALUE "ACCEPTED:".
014700     05  SD-ORDERS-ACCEPTED      PIC ZZ,ZZ9.
014800     05  FILLER                 PIC X(04) VALUE SPACES.
014900     05  FILLER                 PIC X(09) VALUE "REJECTED:".
015000     05  SD-ORDERS-REJECTED      PIC ZZ,ZZ9.
015100
015200*    ONE SWITCH, ONE JOB - DRIVES ONLY THE EDIT-ONE-ORDER-RECORD
015300*    LOOP IN EDIT-ALL-CANDIDATE-ORDERS.
015400 01  W-END-OF-RAW-FILE           PIC X.
015500     88  END-OF-RAW-FILE             VALUE "Y".
015600
015700*    W-ORDER-IS-VALID STARTS "Y" EVERY TIME 0300-VALIDATE-ORDER-
015800*    FIELDS IS ENTERED AND ONLY EVER FLIPS TO "N" - ONCE A CHECK
015900*    FAILS NOTHING TURNS IT BACK TO "Y" FOR THE SAME ORDER.
016000 01  W-ORDER-IS-VALID            PIC X.
016100     88  ORDER-IS-VALID              VALUE "Y".
016200
016300*    SET BY WHICHEVER CHECK IN 0300-VALIDATE-ORDER-FIELDS FAILS
016400*    FIRST; PRINTED VERBATIM ON THE REJECTS REPORT BY REJECT-
016500*    ORDER.  LEFT OVER FROM THE PREVIOUS ORDER IF THIS ONE
016600*    PASSES - HARMLESS, SINCE REJECT-ORDER IS NEVER PERFORMED
016700*    FOR A VALID ORDER.
016800 01  W-REJECT-REASON             PIC X(34).
016900
017000*    PAGE-FULL AT 50 DETAIL LINES MATCHES THE SHOP'S STANDARD
017100*    66-LINE PRINT FORM (3 HEADING LINES + 50 DETAIL + ROOM FOR
017200*    THE TRAILER AT THE BOTTOM OF THE LAST PAGE).
017300 01  W-PRINTED-LINES             PIC 99 COMP.
017400     88  PAGE-FULL                   VALUE 50 THROUGH 99.
017500
017600*    W-ITEM-INDEX/W-DUP-CHECK-INDEX DRIVE THE PER-ITEM AND
017700*    DUPLICATE-ID-COMPARISON LOOPS BELOW; THE READ/ACCEPTED/
017800*    REJECTED COUNTERS FEED THE SUMMARY-DETAIL-LINE TRAILER.
017900*    ALL FIVE ARE COMP, NOT DISPLAY - NONE OF THEM IS EVER
018000*    PRINTED DIRECTLY, ONLY MOVED INTO AN EDITED FIELD FIRST.
018100 77  W-ITEM-INDEX                PIC 9(03) COMP.
018200 77  W-DUP-CHECK-INDEX           PIC 9(03) COMP.
018300 77  W-ORDERS-READ-COUNT         PIC 9(05) COMP.
018400 77  W-ORDERS-ACCEPTED-COUNT     PIC 9(05) COMP.
018500 77  W-ORDERS-REJECTED-COUNT     PIC 9(05) COMP.
018600*-------------------------------------------------------------
018700 PROCEDURE DIVISION.
018800
018900*    EDIT-ALL-CANDIDATE-ORDERS - TOP OF THE STEP.  OPENS ALL
019000*    THREE FILES, PRINTS THE FIRST PAGE OF HEADINGS, THEN READS
019100*    AND EDITS EVERY CANDIDATE ORDER UNTIL ORDERS-RAW-IN RUNS
019200*    OUT.  RETURN-CODE IS ALWAYS ZERO OUT OF THIS STEP - A BAD
019300*    ORDER IS A REJECT, NOT A STEP FAILURE (THE DRIVER ONLY
019400*    ABORTS ROUTING IF THIS STEP CANNOT EVEN OPEN ITS FILES).
019500 EDIT-ALL-CANDIDATE-ORDERS.
019600
019700*    ALL THREE FILES OPEN TOGETHER - THERE IS NO PARTIAL-OPEN
019800*    CASE WORTH HANDLING SEPARATELY IN THIS SHOP'S JCL, SINCE A
019900*    MISSING DD CARD ABENDS THE STEP BEFORE CONTROL EVER GETS HERE.
020000     OPEN INPUT  ORDERS-RAW-IN.
020100     OPEN OUTPUT ORDERS-IN.
020200     OPEN OUTPUT REJECTS-REPORT.
020300
020400*    EVERY COUNTER ZEROED EXPLICITLY HERE RATHER THAN TRUSTING
020500*    WORKING-STORAGE'S IMPLICIT INITIAL VALUE - THIS SHOP'S
020600*    STANDARD SINCE A FEW OLD COMPILERS IN THE PAST DID NOT
020700*    ZERO COMP FIELDS RELIABLY ON PROGRAM ENTRY.
020800     MOVE 0   TO PAGE-NUMBER.
020900     MOVE 0   TO W-ORDERS-READ-COUNT.
021000     MOVE 0   TO W-ORDERS-ACCEPTED-COUNT.
021100     MOVE 0   TO W-ORDERS-REJECTED-COUNT.
021200     MOVE "N" TO W-END-OF-RAW-FILE.
021300
021400     PERFORM PRINT-REJECT-HEADINGS.
021500     PERFORM READ-RAW-ORDER-NEXT-RECORD.
021600     PERFORM EDIT-ONE-ORDER-RECORD UNTIL END-OF-RAW-FILE.
021700
021800*    SUMMARY-DETAIL-LINE IS WRITTEN ONCE, AFTER A BLANK SEPARATOR
021900*    LINE, REGARDLESS OF WHETHER THE LAST DATA PAGE HAD ROOM -
022000*    THE SHOP NEVER BOTHERED FORCING A PAGE BREAK AHEAD OF A
022100*    ONE-LINE TRAILER.
022200     MOVE W-ORDERS-READ-COUNT     TO SD-ORDERS-READ.
022300     MOVE W-ORDERS-ACCEPTED-COUNT TO SD-ORDERS-ACCEPTED.
022400     MOVE W-ORDERS-REJECTED-COUNT TO SD-ORDERS-REJECTED.
022500     MOVE SPACES TO REJECTS-REPORT-LINE.
022600     WRITE REJECTS-REPORT-LINE.
022700     MOVE SUMMARY-DETAIL-LINE TO REJECTS-REPORT-LINE.
022800     WRITE REJECTS-REPORT-LINE.
022900
023000     CLOSE ORDERS-RAW-IN.
023100     CLOSE ORDERS-IN.
023200     CLOSE REJECTS-REPORT.
023300
023400     MOVE ZERO TO RETURN-CODE.
023500
023600     STOP RUN.
023700*-------------------------------------------------------------
023800*    EDIT-ONE-ORDER-RECORD - ONE CANDIDATE ORDER, ONE EDIT PASS,
023900*    ONE OUTCOME (ACCEPT-ORDER OR REJECT-ORDER, NEVER BOTH) -
024000*    THEN MOVE ON TO THE NEXT CANDIDATE RECORD REGARDLESS OF
024100*    WHICH WAY THIS ONE WENT.
024200
024300 EDIT-ONE-ORDER-RECORD.
024400
024500     ADD 1 TO W-ORDERS-READ-COUNT.
024600*    COUNTED HERE, BEFORE THE EDIT EVEN RUNS - EVERY CANDIDATE
024700*    RECORD READ OFF ORDERS-RAW-IN COUNTS AS READ REGARDLESS OF
024800*    WHETHER IT GOES ON TO PASS OR FAIL.
024900     PERFORM 0300-VALIDATE-ORDER-FIELDS THRU
025000             0300-VALIDATE-ORDER-FIELDS-EXIT.
025100
025200*    ORDER-IS-VALID IS WHATEVER 0300-VALIDATE-ORDER-FIELDS LEFT
025300*    IT SET TO WHEN CONTROL FELL THROUGH TO ITS -EXIT PARAGRAPH -
025400*    EITHER BY RUNNING OFF THE BOTTOM CLEAN OR VIA ONE OF THE
025500*    GO TO'S INSIDE IT.
025600     IF ORDER-IS-VALID
025700        PERFORM ACCEPT-ORDER
025800     ELSE
025900        PERFORM REJECT-ORDER.
026000
026100     PERFORM READ-RAW-ORDER-NEXT-RECORD.
026200*-------------------------------------------------------------
026300
026400 READ-RAW-ORDER-NEXT-RECORD.
026500
026600*    AT END SETS THE LOOP FLAG ONLY - IT DOES NOT TOUCH ANY OF
026700*    THE FIELDS READ LAST TIME, SO ORDRW-ORDER-ID ETC STILL HOLD
026800*    WHATEVER THE LAST GOOD RECORD HAD WHEN THIS FIRES.
026900     READ ORDERS-RAW-IN
027000          AT END MOVE "Y" TO W-END-OF-RAW-FILE.
027100*-------------------------------------------------------------
027200*    0300-VALIDATE-ORDER-FIELDS - CHECKS RUN IN THE ORDER
027300*    SPECIFIED BY THE ORIGINAL EDIT RULES; THE FIRST ONE THAT
027400*    FAILS SETS THE REASON AND STOPS - THIS REPORT NAMES ONE
027500*    VIOLATION PER REJECTED ORDER.  NUMBERED PARAGRAPHS ADDED
027600*    02/18/2003 CMF CD-0338 SO EACH CHECK CAN BE PATCHED ON ITS
027700*    OWN WITHOUT TOUCHING THE ONES AROUND IT.  ANY GO TO BELOW
027800*    LANDS ON 0300-VALIDATE-ORDER-FIELDS-EXIT, WHICH IS INSIDE
027900*    THE RANGE EDIT-ONE-ORDER-RECORD PERFORMS THRU, SO CONTROL
028000*    ALWAYS RETURNS TO THE CALLER CORRECTLY NO MATTER WHICH
028100*    CHECK (IF ANY) REJECTED THE ORDER.
028200*-------------------------------------------------------------
028300
028400 0300-VALIDATE-ORDER-FIELDS.
028500
028600*    BOTH RESET TO THE PASSING STATE ON EVERY ENTRY - THIS
028700*    PARAGRAPH NEVER TRUSTS WHATEVER THE PREVIOUS ORDER LEFT
028800*    BEHIND IN EITHER FIELD.
028900     MOVE "Y" TO W-ORDER-IS-VALID.
029000     MOVE SPACES TO W-REJECT-REASON.
029100*    W-REJECT-REASON'S RESET HERE MATTERS EVEN WHEN THE ORDER
029200*    PASSES EVERY CHECK - REJECT-ORDER IS NEVER PERFORMED FOR A
029300*    VALID ORDER, SO THE BLANK VALUE IS SIMPLY NEVER LOOKED AT,
029400*    BUT IT IS STILL RESET RATHER THAN LEFT DIRTY ON PRINCIPLE.
029500
029600*    CUSTOMER ID IS THE FIRST THING CHECKED - AN ORDER WITH NO
029700*    CUSTOMER ID CANNOT EVEN BE TRACED BACK TO WHO ASKED FOR IT.
029800     IF ORDRW-CUSTOMER-ID EQUAL SPACES
029900        MOVE "CUSTOMER ID MISSING" TO W-REJECT-REASON
030000        MOVE "N" TO W-ORDER-IS-VALID
030100        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
030200
030300 0310-VALIDATE-ITEM-COUNT-BOUNDS.
030400
030500*    ZERO ITEMS MEANS NOTHING TO SHIP - REJECT OUTRIGHT RATHER
030600*    THAN LET order-routing.cob SPIN THROUGH AN EMPTY VARYING
030700*    LOOP AND WRITE A RESULT RECORD WITH NO ITEM ROWS AT ALL.
030800     IF ORDRW-ITEM-COUNT EQUAL ZERO
030900        MOVE "ORDER HAS NO ITEMS" TO W-REJECT-REASON
031000        MOVE "N" TO W-ORDER-IS-VALID
031100        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
031200
031300*    CD-0255 (1996) - ORDRW-ITEMS IS A FIXED OCCURS 100 TABLE;
031400*    A COUNT OVER 100 WOULD READ PAST THE END OF THE TABLE WHEN
031500*    THE PER-ITEM LOOP BELOW SUBSCRIPTS IT, SO THIS HAS TO BE
031600*    CAUGHT HERE BEFORE ANY ITEM IS EVER TOUCHED.
031700     IF ORDRW-ITEM-COUNT GREATER THAN 100
031800        MOVE "MORE THAN 100 ITEMS ON ORDER" TO W-REJECT-REASON
031900        MOVE "N" TO W-ORDER-IS-VALID
032000        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
032100
032200 0320-VALIDATE-EACH-ITEM-LOOP.
032300
032400*    VALIDATE-EACH-ITEM CHECKS QUANTITY AND (VIA CHECK-ITEM-NOT-
032500*    DUPLICATED) THE ITEM ID AGAINST EVERY EARLIER LINE ON THIS
032600*    SAME ORDER.  THE LOOP STOPS THE MOMENT ONE ITEM FAILS -
032700*    ORDER-IS-VALID GOES FALSE AND NO LATER ITEM IS EVEN LOOKED
032800*    AT, SAME ONE-VIOLATION-PER-ORDER RULE AS EVERYTHING ELSE
032900*    IN THIS PARAGRAPH.
033000     PERFORM VALIDATE-EACH-ITEM
033100             VARYING W-ITEM-INDEX FROM 1 BY 1
033200             UNTIL W-ITEM-INDEX GREATER THAN ORDRW-ITEM-COUNT
033300                OR NOT ORDER-IS-VALID.
033400     IF NOT ORDER-IS-VALID
033500        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
033600
033700 0330-VALIDATE-ADDRESS-COMPLETENESS.
033800
033900*    THE WHOLE ADDRESS GROUP BLANK USUALLY MEANS THE FRONT END
034000*    NEVER POPULATED IT AT ALL - WORTH ITS OWN REASON TEXT
034100*    RATHER THAN FALLING THROUGH TO THE FIELD-BY-FIELD CHECK
034200*    BELOW AND REPORTING "ADDRESS FIELD MISSING" FOR AN ORDER
034300*    THAT HAS NO ADDRESS WHATSOEVER.
034400     IF ORDRW-DELIVERY-ADDR EQUAL SPACES
034500        MOVE "DELIVERY ADDRESS MISSING" TO W-REJECT-REASON
034600        MOVE "N" TO W-ORDER-IS-VALID
034700        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
034800
034900*    EVERY SUB-FIELD OF THE DELIVERY ADDRESS IS REQUIRED, NOT
035000*    JUST THE GROUP AS A WHOLE - A PARTIALLY-KEYED ADDRESS (SAY,
035100*    STREET AND CITY BUT NO STATE) WOULD OTHERWISE SAIL THROUGH
035200*    THE CHECK ABOVE AND THEN FAIL HAVERSINE SELECTION LATER
035300*    WITH A MUCH LESS USEFUL ERROR.
035400     IF ORDRW-ADDR-STREET  EQUAL SPACES
035500        OR ORDRW-ADDR-NUMBER  EQUAL SPACES
035600        OR ORDRW-ADDR-CITY    EQUAL SPACES
035700        OR ORDRW-ADDR-STATE   EQUAL SPACES
035800        OR ORDRW-ADDR-COUNTRY EQUAL SPACES
035900        OR ORDRW-ADDR-ZIP     EQUAL SPACES
036000        OR ORDRW-ADDR-LATITUDE-X  EQUAL SPACES
036100        OR ORDRW-ADDR-LONGITUDE-X EQUAL SPACES
036200        MOVE "ADDRESS FIELD MISSING" TO W-REJECT-REASON
036300        MOVE "N" TO W-ORDER-IS-VALID
036400        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
036500
036600 0340-VALIDATE-ZIP-PATTERN.
036700
036800*    CD-0201 (1994) - ZIP MUST LOOK LIKE NNNNN-NNN: FIVE DIGITS,
036900*    AN OPTIONAL HYPHEN, THREE MORE DIGITS.  ORDRW-ADDR-ZIP-DASH
037000*    IS ALLOWED TO BE EITHER "-" OR A SPACE SINCE SOME FRONT
037100*    ENDS SEND THE SHORT FORM WITHOUT THE HYPHEN.
037200     IF ORDRW-ADDR-ZIP-5   NOT NUMERIC
037300        OR ORDRW-ADDR-ZIP-3   NOT NUMERIC
037400        OR (ORDRW-ADDR-ZIP-DASH NOT EQUAL "-"
037500             AND ORDRW-ADDR-ZIP-DASH NOT EQUAL SPACE)
037600        MOVE "ZIP CODE NOT NNNNN-NNN" TO W-REJECT-REASON
037700        MOVE "N" TO W-ORDER-IS-VALID
037800        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
037900
038000 0350-VALIDATE-LAT-LONG-RANGE.
038100
038200*    LATITUDE/LONGITUDE ARE CARRIED AS DISPLAY TEXT ON THE RAW
038300*    RECORD (SEE FDORDRAW.CBL) BUT REDEFINED NUMERICALLY HERE
038400*    SO THEY CAN BE RANGE-CHECKED - A VALUE OUTSIDE THE EARTH'S
038500*    ACTUAL COORDINATE RANGE IS A KEYING ERROR, AND WOULD ONLY
038600*    PRODUCE GARBAGE OUT OF THE HAVERSINE MATH IN PLDCSEL.CBL
038700*    LATER IF IT WERE LET THROUGH.
038800     IF ORDRW-ADDR-LATITUDE LESS THAN -90
038900        OR ORDRW-ADDR-LATITUDE GREATER THAN 90
039000        MOVE "LATITUDE OUT OF RANGE" TO W-REJECT-REASON
039100        MOVE "N" TO W-ORDER-IS-VALID
039200        GO TO 0300-VALIDATE-ORDER-FIELDS-EXIT.
039300
039400*    LONGITUDE IS THE LAST CHECK IN THE CHAIN - IF IT FAILS
039500*    THERE IS NOTHING LEFT TO GO TO BUT THE EXIT PARAGRAPH ITSELF,
039600*    SO THIS IS THE ONE CHECK IN THE PARAGRAPH WITH NO GO TO AT ALL.
039700     IF ORDRW-ADDR-LONGITUDE LESS THAN -180
039800        OR ORDRW-ADDR-LONGITUDE GREATER THAN 180
039900        MOVE "LONGITUDE OUT OF RANGE" TO W-REJECT-REASON
040000        MOVE "N" TO W-ORDER-IS-VALID.
040100
040200 0300-VALIDATE-ORDER-FIELDS-EXIT.
040300     EXIT.
040400*-------------------------------------------------------------
040500*    VALIDATE-EACH-ITEM - ONE LINE ITEM.  QUANTITY MUST BE A
040600*    POSITIVE INTEGER; ZERO OR NEGATIVE NEVER MAKES IT TO THE
040700*    DUPLICATE-ID CHECK BELOW (NO POINT COMPARING AN ID THAT IS
040800*    ALREADY GOING TO REJECT THE ORDER).
040900
041000 VALIDATE-EACH-ITEM.
041100
041200*    ORDRW-ITEM-QUANTITY IS UNSIGNED, SO "NOT POSITIVE" AND
041300*    "EQUAL ZERO" ARE THE SAME TEST HERE - A NEGATIVE QUANTITY
041400*    COULD NEVER HAVE BEEN KEYED INTO THIS FIELD IN THE FIRST
041500*    PLACE.
041600     IF ORDRW-ITEM-QUANTITY (W-ITEM-INDEX) EQUAL ZERO
041700        MOVE "ITEM QUANTITY NOT POSITIVE" TO W-REJECT-REASON
041800        MOVE "N" TO W-ORDER-IS-VALID
041900     ELSE
042000        PERFORM CHECK-ITEM-NOT-DUPLICATED.
042100*-------------------------------------------------------------
042200*    CD-0192 (1994) - CHECK-ITEM-NOT-DUPLICATED COMPARES THE
042300*    CURRENT ITEM AGAINST EVERY EARLIER ITEM ON THE SAME ORDER
042400*    (INDEX 1 THROUGH W-ITEM-INDEX MINUS 1).  THE FIRST ITEM ON
042500*    AN ORDER HAS NOTHING EARLIER TO COMPARE AGAINST, SO THE
042600*    LOOP IS SKIPPED ENTIRELY WHEN W-ITEM-INDEX IS 1.
042700
042800 CHECK-ITEM-NOT-DUPLICATED.
042900
043000     IF W-ITEM-INDEX GREATER THAN 1
043100        PERFORM COMPARE-ONE-EARLIER-ITEM
043200                VARYING W-DUP-CHECK-INDEX FROM 1 BY 1
043300                UNTIL W-DUP-CHECK-INDEX GREATER THAN
043400                      (W-ITEM-INDEX - 1)
043500                   OR NOT ORDER-IS-VALID.
043600*-------------------------------------------------------------
043700
043800 COMPARE-ONE-EARLIER-ITEM.
043900
044000*    ONLY THE ITEM ID IS COMPARED - TWO LINES FOR THE SAME SKU
044100*    AT DIFFERENT QUANTITIES ARE STILL A DUPLICATE UNDER CD-0192,
044200*    SINCE THE WAREHOUSE INCIDENT THAT PROMPTED THIS CHECK WAS
044300*    EXACTLY THAT CASE.
044400     IF ORDRW-ITEM-ID (W-DUP-CHECK-INDEX)
044500                  EQUAL ORDRW-ITEM-ID (W-ITEM-INDEX)
044600        MOVE "DUPLICATE ITEM ID ON ORDER" TO W-REJECT-REASON
044700        MOVE "N" TO W-ORDER-IS-VALID.
044800*-------------------------------------------------------------
044900*    ACCEPT-ORDER - COPIES THE VALIDATED RAW FIELDS ONTO THE
045000*    ORDERS-IN RECORD SHAPE AND STAMPS ORDER-STATUS = RECEIVED
045100*    (SPEC'D STARTING STATE FOR A NEW ORDER).  order-routing.cob
045200*    NEVER SEES A RECORD THAT DID NOT PASS THROUGH HERE.
045300
045400 ACCEPT-ORDER.
045500
045600*    FIELD-BY-FIELD MOVES, NOT A GROUP MOVE - FDORDRAW.CBL AND
045700*    FDORDIN.CBL ARE DELIBERATELY SAME-SHAPED (SEE BOTH FILES'
045800*    OWN NOTES) BUT ORDIN-ORDER-STATUS HAS NO RAW-SIDE EQUIVALENT
045900*    TO MOVE FROM, SO A GROUP MOVE WOULD LEAVE IT GARBAGE.
046000     MOVE ORDRW-ORDER-ID        TO ORDIN-ORDER-ID.
046100     MOVE ORDRW-CUSTOMER-ID     TO ORDIN-CUSTOMER-ID.
046200     MOVE "RECEIVED"            TO ORDIN-ORDER-STATUS.
046300     MOVE ORDRW-ITEM-COUNT      TO ORDIN-ITEM-COUNT.
046400     MOVE ORDRW-ITEMS           TO ORDIN-ITEMS.
046500     MOVE ORDRW-DELIVERY-ADDR   TO ORDIN-DELIVERY-ADDR.
046600     MOVE ORDRW-CREATED-AT      TO ORDIN-CREATED-AT.
046700
046800     WRITE ORDER-HEADER-REC.
046900
047000     ADD 1 TO W-ORDERS-ACCEPTED-COUNT.
047100*    BUMPED AFTER THE WRITE, NOT BEFORE - IF THE WRITE EVER
047200*    ABENDED (FULL DASD, FOR EXAMPLE) THE COUNT WOULD NOT CLAIM
047300*    AN ACCEPTANCE THAT NEVER ACTUALLY LANDED ON ORDERS-IN.
047400*-------------------------------------------------------------
047500*    REJECT-ORDER - THE ORDER NEVER GOES TO ORDERS-IN.  IT ONLY
047600*    SHOWS UP ON THE PRINTED REJECTS REPORT, ONE LINE PER ORDER,
047700*    WITH W-REJECT-REASON CARRYING WHATEVER 0300-VALIDATE-ORDER-
047800*    FIELDS LAST SET IT TO.
047900
048000 REJECT-ORDER.
048100
048200*    HEADINGS CHECKED AND PRINTED BEFORE THIS LINE, NOT AFTER -
048300*    A NEW PAGE MUST BE OPEN BEFORE THE DETAIL LINE THAT WOULD
048400*    HAVE OVERFLOWED THE OLD ONE GOES OUT.
048500     IF PAGE-FULL
048600        PERFORM PRINT-REJECT-HEADINGS.
048700
048800     MOVE ORDRW-ORDER-ID    TO RD-ORDER-ID.
048900     MOVE ORDRW-CUSTOMER-ID TO RD-CUSTOMER-ID.
049000     MOVE W-REJECT-REASON   TO RD-REASON.
049100
049200     MOVE REJECT-DETAIL-LINE TO REJECTS-REPORT-LINE.
049300     WRITE REJECTS-REPORT-LINE.
049400     ADD 1 TO W-PRINTED-LINES.
049500
049600     ADD 1 TO W-ORDERS-REJECTED-COUNT.
049700*    LAST STATEMENT IN THE PARAGRAPH - BY THIS POINT THE REJECT
049800*    HAS ALREADY BEEN WRITTEN TO THE REPORT, SO THE COUNT IS NEVER
049900*    OFF BY ONE EVEN IF A FUTURE CHANGE ADDS MORE STEPS AFTER IT.
050000*-------------------------------------------------------------
050100*    PRINT-REJECT-HEADINGS - NEW PAGE: TITLE, THEN THE TWO
050200*    COLUMN-HEADING LINES, THEN RESET THE LINE COUNTER SO
050300*    PAGE-FULL DOES NOT TRIP AGAIN UNTIL 50 MORE DETAIL LINES
050400*    HAVE GONE OUT.
050500
050600 PRINT-REJECT-HEADINGS.
050700
050800     ADD 1 TO PAGE-NUMBER.
050900     MOVE TITLE-LINE TO REJECTS-REPORT-LINE.
051000     WRITE REJECTS-REPORT-LINE.
051100     MOVE HEADING-LINE-1 TO REJECTS-REPORT-LINE.
051200     WRITE REJECTS-REPORT-LINE.
051300     MOVE HEADING-LINE-2 TO REJECTS-REPORT-LINE.
051400     WRITE REJECTS-REPORT-LINE.
051500
051600*    3 ACCOUNTS FOR THE TITLE LINE AND THE TWO HEADING LINES
051700*    JUST WRITTEN - THE NEXT PAGE-FULL TEST IS AGAINST DETAIL
051800*    LINES ONLY, COUNTED FROM HERE.
051900     MOVE 3 TO W-PRINTED-LINES.
