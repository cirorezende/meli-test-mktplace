000100*
000200*    wsdcpool.cbl
000300*
000400*    WORKING-STORAGE TO BE USED BY PLDCPOOL.CBL
000500*
000600*-------------------------------------------------------------
000700*    THE FIXED MASTER CODE TABLE - ALWAYS THESE 5, ALWAYS IN
000800*    THIS ORDER.  IF A SIXTH DC EVER OPENS, ADD IT HERE AND
000900*    BUMP DCP-STATIC-CODE-COUNT - AND RECONSIDER DCP-SEED-
001000*    COUNT'S RANGE IN FDDCPARM.CBL.
001100*-------------------------------------------------------------
001200
001300*    77-LEVEL, COMP - A PLAIN COUNTER, NOT A RECORD FIELD, SO IT
001400*    GETS THE SAME STANDALONE TREATMENT AS EVERY OTHER COUNTER
001500*    IN THIS SHOP'S COPYBOOKS.
001600 77  DCP-STATIC-CODE-COUNT            PIC 9(01) COMP VALUE 5.
001700
001800*    NO WAY TO VALUE EACH OCCURRENCE OF AN OCCURS TABLE ON THIS
001900*    COMPILER - THE OLD TRICK IS TO VALUE THE WHOLE STRING AND
002000*    REDEFINE IT AS THE TABLE.  EACH CODE IS EXACTLY 10 BYTES
002100*    WIDE IN THE LITERAL BELOW SO THE REDEFINE SLICES IT UP
002200*    CLEANLY WITHOUT ANY LEFTOVER OR SHORTFALL.
002300 01  DCP-STATIC-CODE-TABLE-VALUES.
002400     05  FILLER                   PIC X(50) VALUE
002500         "BA-001MG-001PR-001RJ-001SP-001".
002600 01  DCP-STATIC-CODE-TABLE REDEFINES
002700              DCP-STATIC-CODE-TABLE-VALUES.
002800     05  DCP-STATIC-CODE OCCURS 5 TIMES PIC X(10).
002900
003000*-------------------------------------------------------------
003100*    THE SEED READ FROM DC-POOL-PARM AT START OF RUN (SEE
003200*    ORDER-ROUTING, OPEN-THE-FILES) - DRIVES DCP-POOL-SIZE AND,
003300*    VIA DCP-WORK-REMAINDER BELOW, WHICH CODES FROM THE TABLE
003400*    ABOVE GO INTO THE POOL.
003500*-------------------------------------------------------------
003600
003700 77  DCP-SEED                         PIC 9(03) COMP.
003800
003900*-------------------------------------------------------------
004000*    CACHE OF POOLS ALREADY BUILT THIS RUN, KEYED BY THE
004100*    DELIVERY ADDRESS STATE CODE - "FIRST ONE WINS" FOR THE
004200*    LIFE OF THE RUN, NO TTL, NO REFRESH.  50 DISTINCT STATES
004300*    IS MORE THAN THIS COUNTRY WILL EVER HAVE, SO THE TABLE IS
004400*    SIZED GENEROUSLY AND SIMPLY FILLS UP LEFT TO RIGHT.
004500*-------------------------------------------------------------
004600
004700*    DCP-CACHE-ENTRY-COUNT IS ALSO THE SUBSCRIPT OF THE NEXT
004800*    FREE SLOT - FIND-DC-POOL-IN-CACHE NEVER SEARCHES PAST IT,
004900*    AND THE PARAGRAPH THAT ADDS A NEW ENTRY BUMPS IT BY 1
005000*    RIGHT AFTER FILLING THAT SLOT.
005100 77  DCP-CACHE-ENTRY-COUNT            PIC 9(02) COMP VALUE 0.
005200 01  DCP-CACHE-TABLE.
005300     05  DCP-CACHE-ENTRY OCCURS 50 TIMES.
005400         10  DCP-CACHE-STATE              PIC X(02).
005500         10  DCP-CACHE-POOL-SIZE           PIC 9(01) COMP.
005600         10  DCP-CACHE-POOL-CODES.
005700             15  DCP-CACHE-POOL-CODE OCCURS 5 TIMES
005800                                           PIC X(10).
005900
006000*-------------------------------------------------------------
006100*    PARAMETERS / RESULT FOR ONE CALL TO GET-DC-POOL-FOR-STATE.
006200*    DCP-REQUEST-STATE IS SET BY THE CALLER BEFORE THE PERFORM;
006300*    DCP-RESULT-POOL-SIZE AND DCP-RESULT-POOL-CODES ARE SET BY
006400*    GET-DC-POOL-FOR-STATE ITSELF AND READ BACK BY THE CALLER
006500*    AFTERWARD.
006600*-------------------------------------------------------------
006700
006800 77  DCP-REQUEST-STATE                PIC X(02).
006900 77  DCP-RESULT-POOL-SIZE             PIC 9(01) COMP.
007000 01  DCP-RESULT-POOL-CODES.
007100     05  DCP-RESULT-CODE OCCURS 5 TIMES PIC X(10).
007200
007300*    DCP-WORK-INDEX/-REMAINDER ARE SCRATCH FIELDS FOR BUILD-NEW-
007400*    DC-POOL'S SIZE/STARTING-POINT ARITHMETIC - NOT MEANT TO
007500*    HOLD A VALUE BETWEEN CALLS.
007600 77  DCP-WORK-INDEX                   PIC 9(02) COMP.
007700 77  DCP-WORK-REMAINDER                PIC 9(02) COMP.
007800
007900*    Y/N SWITCH RATHER THAN A NUMERIC FLAG - MATCHES HOW THE
008000*    OTHER Y/N SWITCHES IN THIS SYSTEM (W-GDHV-RESULT-FOUND AND
008100*    SO ON) ARE ALL DECLARED, ONE BYTE PLUS AN 88.
008200 77  DCP-CACHE-WAS-FOUND               PIC X.
008300     88  DCP-CACHE-HIT                    VALUE "Y".
