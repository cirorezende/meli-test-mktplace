000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDER-ROUTING.
000300 AUTHOR.      F. H. SANTORO.
000400 INSTALLATION. COMERCIAL INTERATLANTICA LTDA - CPD LOGISTICA.
000500 DATE-WRITTEN. 08/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*    CHANGE LOG
001000*    ----------
001100*    DATE       PRG  TICKET    DESCRIPTION
001200*    ---------- ---  --------  ---------------------------
001300*    08/09/1993 FHS  CD-0182   ORIGINAL PROGRAM WRITTEN - MAIN
001400*                              ROUTING STEP, SHAPED ON THE OLD
001500*                              DEDUCTIBLES-REPORT READ/TOTAL/
001600*                              PRINT PROGRAM.
001700*    11/02/1993 FHS  CD-0191   DISTRIBUTION CENTER POOL NOW
001800*                              COMES FROM THE SEED PARAMETER
001900*                              FILE INSTEAD OF A LIVE CALL TO
002000*                              THE BROKER - SEE PLDCPOOL.CBL.
002100*    08/11/1993 FHS  CD-0188   HAVERSINE DISTANCE SELECTION
002200*                              MOVED OUT TO PLDCSEL.CBL SO
002300*                              NOTHING IN THIS PROGRAM HAS TO
002400*                              KNOW HOW IT WORKS.
002500*    07/09/1997 RAT  CD-0277   DC POOL CACHE-BY-STATE ADDED -
002600*                              POOL WAS BEING REBUILT FOR
002700*                              EVERY SINGLE ITEM ON BIG ORDERS.
002800*    03/11/1998 RAT  Y2K-0031  DATE-WRITTEN CENTURY WINDOW
002900*                              REVIEWED FOR YEAR 2000 - ORDER-
003000*                              CREATED-AT IS CARRIED THROUGH
003100*                              OPAQUE, NOT COMPUTED ON HERE -
003200*                              NO CHANGE REQUIRED.
003300*    05/14/1999 RAT  CD-0291   ALREADY-TERMINAL ORDERS (STATUS
003400*                              PROCESSED OR FAILED) ARE NOW
003500*                              SKIPPED AND COUNTED SEPARATELY
003600*                              INSTEAD OF ABENDING THE STEP.
003700*    05/02/2001 RAT  CD-0318   RUN SUMMARY TRAILER REWORKED TO
003800*                              MATCH THE NEW JOB-LEVEL REPORT
003900*                              STANDARD.
004000*    02/18/2003 CMF  CD-0331   AN ORDER WITH AN EMPTY DC POOL WAS
004100*                              SKIPPING THE PER-ITEM LOOP AND
004200*                              WRITING OUT WHATEVER THE PREVIOUS
004300*                              ORDER LEFT IN RES-ITEMS - FAILED
004400*                              ORDERS NOW GET THEIR OWN ITEMS
004500*                              ECHOED, UNASSIGNED, LIKE EVERY
004600*                              OTHER PATH THROUGH THIS STEP.
004700*    02/18/2003 CMF  CD-0337   ROUTE-ONE-ORDER AND ROLL-UP-ORDER-
004800*                              STATUS RENUMBERED INTO STANDARD
004900*                              0100-/0200- PARAGRAPH RANGES PER
005000*                              THE CPD CODING STANDARD - EASIER
005100*                              TO PATCH IN THE MIDDLE WITHOUT
005200*                              RENAMING EVERYTHING BELOW.
005300*    02/18/2003 CMF  CD-0339   CD-0291 (1999) TREATED FAILED THE
005400*                              SAME AS PROCESSED - BOTH WERE
005500*                              JUST SKIPPED.  WAREHOUSE ASKED
005600*                              WHY A FAILED ORDER NEVER CAME
005700*                              BACK AROUND ON A LATER RUN ONCE
005800*                              THE DC OUTAGE WAS OVER - TURNS
005900*                              OUT IT NEVER COULD.  A FAILED
006000*                              ORDER IS NOW PUT BACK TO RECEIVED
006100*                              AND FALLS INTO THE SAME SETUP
006200*                              PARAGRAPH AS A NEW ORDER; ONLY
006300*                              PROCESSED STAYS A HARD STOP.
006400*    09/22/2004 CMF  CD-0348   REVIEWED AFTER THE CD-0339 FIX HAD
006500*                              A FULL QUARTER OF PRODUCTION RUNS
006600*                              BEHIND IT - NO FAILED ORDER HAS
006700*                              BEEN SKIPPED TWICE IN A ROW SINCE.
006800*                              NO CODE CHANGE.
006900*-------------------------------------------------------------
007000*    THIS IS STEP 2 OF THE ORDER-FULFILLMENT-BATCH RUN.  IT READS
007100*    EVERY ACCEPTED ORDER OFF ORDERS-IN (BUILT BY order-validation.
007200*    cob), PICKS A DISTRIBUTION CENTER FOR EACH LINE ITEM OUT OF A
007300*    SMALL CANDIDATE POOL, AND WRITES ONE ORDER-RESULT-REC PER ORDER
007400*    TO ORDER-RESULTS-OUT.  THE DC MASTER TABLE AND THE POOL-SEED
007500*    PARAMETER ARE BOTH LOADED ONCE, UP FRONT, BEFORE THE MAIN READ
007600*    LOOP EVER STARTS - THEY DO NOT CHANGE ORDER TO ORDER WITHIN ONE
007700*    RUN OF THIS STEP.
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500*    ORDERS-IN - ACCEPTED ORDERS ONLY, STATUS RECEIVED OR FAILED,
008600*    ONE RECORD PER ORDER, REWRITTEN IN PLACE AS EACH ORDER MOVES
008700*    THROUGH PROCESSING, PROCESSED, FAILED.  DC-MASTER AND
008800*    DC-POOL-PARM ARE BOTH READ-ONCE REFERENCE FILES (SEE
008900*    LOAD-DC-MASTER-TABLE / READ-DC-POOL-SEED BELOW).  ORDER-
009000*    RESULTS-OUT IS THE STEP'S ONLY BUSINESS OUTPUT.
009100     COPY "SLORDIN.CBL".
009200     COPY "SLDCMAST.CBL".
009300     COPY "SLDCPARM.CBL".
009400     COPY "SLORDOUT.CBL".
009500
009600*    RUN SUMMARY - A SMALL COUNTS-ONLY TRAILER REPORT, REWORKED
009700*    UNDER CD-0318 (2001) TO THE JOB-LEVEL REPORT STANDARD: ONE
009800*    TITLE LINE, ONE HEADING LINE, ONE DETAIL LINE.  THERE IS NO
009900*    PAGING HERE BECAUSE THERE IS ONLY EVER ONE LINE OF DETAIL -
010000*    UNLIKE order-validation.cob'S REJECTS REPORT, WHICH CAN RUN
010100*    MANY PAGES.
010200     SELECT SUMMARY-REPORT-FILE
010300            ASSIGN TO "order-routing-summary.prn"
010400            ORGANIZATION IS LINE SEQUENTIAL.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900     COPY "FDORDIN.CBL".
011000     COPY "FDDCMAST.CBL".
011100     COPY "FDDCPARM.CBL".
011200     COPY "FDORDOUT.CBL".
011300
011400     FD  SUMMARY-REPORT-FILE
011500*    NO FD-LEVEL 01 RECORD NEEDED FOR SUMMARY-REPORT-LINE BEYOND
011600*    THE PLAIN X(80) BELOW - THE REPORT HAS ONLY EVER ONE LAYOUT
011700*    OF DETAIL LINE, UNLIKE order-validation.cob'S REJECTS REPORT.
011800         LABEL RECORDS ARE OMITTED.
011900 01  SUMMARY-REPORT-LINE         PIC X(80).
012000
012100 WORKING-STORAGE SECTION.
012200
012300*    wsdcpool.cbl CARRIES THE STATIC 5-CODE TABLE AND THE RUN
012400*    CACHE-BY-STATE (CD-0277) THAT PLDCPOOL.CBL WORKS AGAINST;
012500*    wsdcsel.cbl CARRIES THE INTERFACE FIELDS PLDCSEL.CBL USES TO
012600*    RUN THE HAVERSINE SEARCH.  BOTH ARE COPYBOOKS, NOT INLINE
012700*    WORKING-STORAGE, SO THE SAME INTERFACE CAN BE SHARED BY ANY
012800*    OTHER STEP THAT EVER NEEDS DC SELECTION.
012900     COPY "wsdcpool.cbl".
013000     COPY "wsdcsel.cbl".
013100
013200*    RUN SUMMARY TITLE AND COLUMN HEADINGS - REWORKED UNDER
013300*    CD-0318 (2001) TO SHOW THE FULL BREAKDOWN (READ, PROCESSED,
013400*    PARTIAL, FAILED, ITEMS PROCESSED, ITEMS FAILED) ON ONE LINE
013500*    RATHER THAN THE OLD DEDUCTIBLES-REPORT STYLE OF A RUNNING
013600*    TOTAL PER DETAIL LINE - THIS STEP ONLY EVER PRINTS ONE
013700*    DETAIL LINE, SO THERE IS NOTHING TO ACCUMULATE ON THE PAGE.
013800 01  TITLE-LINE.
013900     05  FILLER                 PIC X(26) VALUE SPACES.
014000     05  FILLER                 PIC X(28)
014100             VALUE "ORDER ROUTING - RUN SUMMARY".
014200
014300 01  HEADING-LINE-1.
014400     05  FILLER                 PIC X(04) VALUE SPACES.
014500     05  FILLER                 PIC X(12) VALUE "ORDERS READ".
014600     05  FILLER                 PIC X(03) VALUE SPACES.
014700     05  FILLER                 PIC X(09) VALUE "PROCESSED".
014800     05  FILLER                 PIC X(03) VALUE SPACES.
014900     05  FILLER                 PIC X(07) VALUE "PARTIAL".
015000     05  FILLER                 PIC X(03) VALUE SPACES.
015100     05  FILLER                 PIC X(06) VALUE "FAILED".
015200     05  FILLER                 PIC X(03) VALUE SPACES.
015300     05  FILLER                 PIC X(15) VALUE "ITEMS PROCESSED".
015400     05  FILLER                 PIC X(03) VALUE SPACES.
015500     05  FILLER                 PIC X(12) VALUE "ITEMS FAILED".
015600
015700*    ONE DETAIL LINE, WRITTEN ONCE AT END OF RUN BY WRITE-RUN-
015800*    SUMMARY.  SM-ORDERS-PROCESSED + SM-ORDERS-PARTIAL +
015900*    SM-ORDERS-FAILED SHOULD ALWAYS FOOT ACROSS TO SM-ORDERS-READ
016000*    - A MISMATCH WOULD MEAN 0200-ROLL-UP-ORDER-STATUS LEFT SOME
016100*    ORDER WITHOUT A FINAL STATUS AT ALL, WHICH CANNOT HAPPEN
016200*    GIVEN THE FOUR MUTUALLY-EXCLUSIVE TESTS IN THAT PARAGRAPH.
016300 01  SUMMARY-LINE.
016400     05  FILLER                 PIC X(04) VALUE SPACES.
016500     05  SM-ORDERS-READ          PIC ZZZ,ZZ9.
016600     05  FILLER                 PIC X(05) VALUE SPACES.
016700     05  FILLER                 PIC X(03) VALUE SPACES.
016800     05  SM-ORDERS-PROCESSED     PIC ZZZ,ZZ9.
016900     05  FILLER                 PIC X(02) VALUE SPACES.
017000     05  FILLER                 PIC X(03) VALUE SPACES.
017100     05  SM-ORDERS-PARTIAL       PIC ZZ,ZZ9.
017200     05  FILLER                 PIC X(01) VALUE SPACES.
017300     05  FILLER                 PIC X(03) VALUE SPACES.
017400     05  SM-ORDERS-FAILED        PIC ZZ,ZZ9.
017500     05  FILLER                 PIC X(03) VALUE SPACES.
017600     05  SM-ITEMS-PROCESSED      PIC ZZ,ZZZ,ZZ9.
017700     05  FILLER                 PIC X(05) VALUE SPACES.
017800     05  FILLER                 PIC X(03) VALUE SPACES.
017900     05  SM-ITEMS-FAILED         PIC ZZ,ZZZ,ZZ9.
018000     05  FILLER                 PIC X(02) VALUE SPACES.
018100
018200 01  W-END-OF-ORDERS-FILE        PIC X.
018300     88  END-OF-ORDERS-FILE          VALUE "Y".
018400
018500*    SET WHEN AN ORDER IS ALREADY PROCESSED (CD-0291) SO
018600*    0100-ROUTE-ONE-ORDER CAN SKIP STRAIGHT TO THE NEXT READ
018700*    WITHOUT TOUCHING W-ITEMS-PROCESSED-COUNT/W-ITEMS-FAILED-
018800*    COUNT OR WRITING A RESULT RECORD FOR IT AT ALL.
018900 01  W-SKIP-THIS-ORDER            PIC X.
019000     88  SKIP-THIS-ORDER              VALUE "Y".
019100
019200*    SET BY 0110-ROUTE-ONE-ORDER-SETUP WHEN GET-DC-POOL-FOR-STATE
019300*    COMES BACK WITH A ZERO-SIZE POOL FOR THIS ORDER'S STATE -
019400*    EVERY ITEM ON THE ORDER IS THEN ECHOED UNASSIGNED (CD-0331)
019500*    AND 0200-ROLL-UP-ORDER-STATUS FORCES THE ORDER TO FAILED
019600*    WITHOUT EVEN LOOKING AT THE ITEM COUNTERS.
019700 01  W-POOL-IS-EMPTY              PIC X.
019800     88  POOL-IS-EMPTY                VALUE "Y".
019900
020000*    THE FULL DC-MASTER FILE IS ONLY 5 RECORDS (ONE PER
020100*    DISTRIBUTION CENTER IN THE WHOLE NETWORK) SO IT IS LOADED
020200*    ENTIRELY INTO DCM-TABLE ONCE, AT THE TOP OF THE RUN, BY
020300*    LOAD-DC-MASTER-TABLE - NO ORDER EVER RE-READS THE FILE.
020400 77  W-DCM-TABLE-COUNT            PIC 9(01) COMP.
020500*    PIC 9(01) IS ENOUGH SINCE THE NETWORK IS A FIXED 5 CENTERS -
020600*    THIS FIELD NEVER NEEDS TO COUNT HIGHER THAN THAT.
020700 01  DCM-TABLE.
020800     05  DCM-ENTRY OCCURS 5 TIMES.
020900         10  DCM-T-CODE               PIC X(10).
021000         10  DCM-T-LATITUDE           PIC S9(3)V9(6).
021100         10  DCM-T-LONGITUDE          PIC S9(3)V9(6).
021200
021300*    W-DCM-SEARCH-INDEX WALKS THE POOL CANDIDATES RETURNED BY
021400*    PLDCPOOL.CBL; W-DCM-FOUND-INDEX IS WHERE FIND-DC-MASTER-ENTRY
021500*    LEAVES THE MATCHING DCM-TABLE SUBSCRIPT, ZERO IF THE CODE
021600*    WAS NOT FOUND (WHICH ONLY HAPPENS IF DC-POOL-PARM AND
021700*    DC-MASTER HAVE DRIFTED OUT OF SYNC WITH EACH OTHER).
021800 77  W-DCM-SEARCH-INDEX           PIC 9(02) COMP.
021900 77  W-DCM-FOUND-INDEX            PIC 9(02) COMP.
022000
022100*    W-ITEM-INDEX DRIVES BOTH THE ROUTE-ONE-ORDER-ITEM LOOP AND
022200*    THE RES-ITEM/ORDIN-ITEM TABLE SUBSCRIPTS IT TOUCHES; THE TWO
022300*    PER-ORDER COUNTERS BELOW ARE RESET TO ZERO AT THE TOP OF
022400*    EVERY ORDER IN 0110-ROUTE-ONE-ORDER-SETUP AND FEED BOTH
022500*    0200-ROLL-UP-ORDER-STATUS AND THE RUN TOTALS BELOW.
022600 77  W-ITEM-INDEX                 PIC 9(03) COMP.
022700 77  W-ITEMS-PROCESSED-COUNT      PIC 9(03) COMP.
022800 77  W-ITEMS-FAILED-COUNT         PIC 9(03) COMP.
022900
023000*    RUN-WIDE TOTALS, ACCUMULATED ONE ORDER AT A TIME BY
023100*    ACCUMULATE-RUN-TOTALS AND PRINTED ONCE AT END OF RUN BY
023200*    WRITE-RUN-SUMMARY - NEVER RESET MID-RUN.
023300 77  W-ORDERS-READ-TOTAL          PIC 9(05) COMP.
023400*    PIC 9(05) GIVES ROOM FOR UP TO 99,999 ORDERS IN ONE RUN -
023500*    FAR MORE THAN A SINGLE NIGHT'S BATCH HAS EVER CARRIED.
023600 77  W-ORDERS-PROCESSED-TOTAL     PIC 9(05) COMP.
023700 77  W-ORDERS-PARTIAL-TOTAL       PIC 9(05) COMP.
023800 77  W-ORDERS-FAILED-TOTAL        PIC 9(05) COMP.
023900 77  W-ITEMS-PROCESSED-TOTAL      PIC 9(07) COMP.
024000 77  W-ITEMS-FAILED-TOTAL         PIC 9(07) COMP.
024100*-------------------------------------------------------------
024200 PROCEDURE DIVISION.
024300
024400*    ROUTE-ALL-ORDERS - TOP OF THE STEP.  THE TWO REFERENCE
024500*    TABLES (DC MASTER, DC POOL SEED) ARE LOADED FIRST AND ONLY
024600*    ONCE; THEN EVERY ACCEPTED ORDER ON ORDERS-IN IS ROUTED IN
024700*    TURN THROUGH 0100-ROUTE-ONE-ORDER UNTIL THE FILE RUNS OUT.
024800*    LIKE order-validation.cob, RETURN-CODE COMES BACK ZERO
024900*    REGARDLESS OF HOW MANY ORDERS FAILED - A FAILED ORDER IS A
025000*    BUSINESS OUTCOME RECORDED ON THE OUTPUT FILE, NOT A STEP
025100*    ABEND.
025200 ROUTE-ALL-ORDERS.
025300
025400     PERFORM OPEN-THE-FILES.
025500     PERFORM LOAD-DC-MASTER-TABLE.
025600     PERFORM READ-DC-POOL-SEED.
025700
025800*    DCP-CACHE-ENTRY-COUNT IS PART OF wsdcpool.cbl, NOT LOCAL TO
025900*    THIS PROGRAM - ZEROED HERE, ONCE, SO THE CACHE-BY-STATE
026000*    (CD-0277) STARTS EMPTY EVERY RUN REGARDLESS OF WHAT THE
026100*    PREVIOUS RUN LEFT IN IT.
026200     MOVE 0   TO W-ORDERS-READ-TOTAL.
026300     MOVE 0   TO W-ORDERS-PROCESSED-TOTAL.
026400     MOVE 0   TO W-ORDERS-PARTIAL-TOTAL.
026500     MOVE 0   TO W-ORDERS-FAILED-TOTAL.
026600     MOVE 0   TO W-ITEMS-PROCESSED-TOTAL.
026700     MOVE 0   TO W-ITEMS-FAILED-TOTAL.
026800     MOVE 0   TO DCP-CACHE-ENTRY-COUNT.
026900     MOVE "N" TO W-END-OF-ORDERS-FILE.
027000
027100     PERFORM READ-ORDER-NEXT-RECORD.
027200     PERFORM 0100-ROUTE-ONE-ORDER THRU
027300             0100-ROUTE-ONE-ORDER-EXIT
027400             UNTIL END-OF-ORDERS-FILE.
027500
027600     PERFORM WRITE-RUN-SUMMARY.
027700     PERFORM CLOSE-THE-FILES.
027800
027900     MOVE ZERO TO RETURN-CODE.
028000
028100     STOP RUN.
028200*-------------------------------------------------------------
028300
028400*    OPEN-THE-FILES - ALL FOUR FILES PLUS THE SUMMARY REPORT ARE
028500*    OPENED TOGETHER AT THE TOP OF THE RUN.  DC-MASTER AND
028600*    DC-POOL-PARM ARE CLOSED AGAIN IMMEDIATELY AFTER THEY ARE
028700*    LOADED (SEE LOAD-DC-MASTER-TABLE / READ-DC-POOL-SEED) SINCE
028800*    NEITHER IS TOUCHED AGAIN FOR THE REST OF THE RUN.
028900 OPEN-THE-FILES.
029000
029100     OPEN INPUT  ORDERS-IN.
029200     OPEN INPUT  DC-MASTER.
029300     OPEN INPUT  DC-POOL-PARM.
029400     OPEN OUTPUT ORDER-RESULTS-OUT.
029500     OPEN OUTPUT SUMMARY-REPORT-FILE.
029600*-------------------------------------------------------------
029700
029800*    CLOSE-THE-FILES - ONLY THE THREE FILES STILL OPEN AT END OF
029900*    RUN NEED CLOSING HERE; DC-MASTER AND DC-POOL-PARM WERE
030000*    ALREADY CLOSED RIGHT AFTER THEY WERE LOADED.
030100 CLOSE-THE-FILES.
030200
030300     CLOSE ORDERS-IN.
030400     CLOSE ORDER-RESULTS-OUT.
030500*    SUMMARY-REPORT-FILE IS CLOSED LAST, AFTER WRITE-RUN-SUMMARY
030600*    HAS ALREADY PUT ITS LINES OUT TO IT - SEE ROUTE-ALL-ORDERS.
030700     CLOSE SUMMARY-REPORT-FILE.
030800*-------------------------------------------------------------
030900
031000*    LOAD-DC-MASTER-TABLE - READS DC-MASTER START TO FINISH INTO
031100*    DCM-TABLE.  THE NETWORK IS A FIXED 5 DISTRIBUTION CENTERS,
031200*    SO THE LOOP STOPS AS SOON AS 5 ENTRIES ARE IN THE TABLE
031300*    WHETHER THAT CAME FROM A GOOD READ OR FROM HITTING END OF
031400*    FILE EARLY (A SHORT DC-MASTER FILE IS A SETUP MISTAKE, NOT
031500*    SOMETHING THIS STEP TRIES TO RECOVER FROM).
031600 LOAD-DC-MASTER-TABLE.
031700
031800     MOVE 0 TO W-DCM-TABLE-COUNT.
031900     PERFORM LOAD-ONE-DC-MASTER-RECORD
032000             UNTIL W-DCM-TABLE-COUNT EQUAL 5.
032100     CLOSE DC-MASTER.
032200*-------------------------------------------------------------
032300
032400 LOAD-ONE-DC-MASTER-RECORD.
032500
032600*    AT END FORCES THE COUNT STRAIGHT TO 5 SO THE PERFORM UNTIL
032700*    ABOVE STOPS ON THE NEXT TEST - A SHORT FILE SIMPLY LEAVES
032800*    THE TAIL OF DCM-TABLE AT WHATEVER WORKING-STORAGE HAD IT
032900*    SET TO, WHICH THE SHOP ACCEPTS AS A SETUP PROBLEM, NOT A
033000*    RUNTIME ONE.
033100     READ DC-MASTER
033200          AT END MOVE 5 TO W-DCM-TABLE-COUNT
033300          NOT AT END
033400             ADD 1 TO W-DCM-TABLE-COUNT
033500             MOVE DCM-CODE      TO DCM-T-CODE (W-DCM-TABLE-COUNT)
033600             MOVE DCM-ADDR-LATITUDE
033700                         TO DCM-T-LATITUDE  (W-DCM-TABLE-COUNT)
033800             MOVE DCM-ADDR-LONGITUDE
033900                         TO DCM-T-LONGITUDE (W-DCM-TABLE-COUNT).
034000*-------------------------------------------------------------
034100
034200*    READ-DC-POOL-SEED - ONE-RECORD CONTROL FILE (SEE DESIGN
034300*    NOTES IN FDDCPARM.CBL) THAT MAKES PLDCPOOL.CBL'S CANDIDATE
034400*    POOL SIZE REPRODUCIBLE RUN TO RUN INSTEAD OF RANDOM - A
034500*    MISSING FILE DEFAULTS TO A POOL OF 1 RATHER THAN ABENDING
034600*    THE STEP, SINCE A SMALL POOL IS STILL A WORKING POOL.
034700 READ-DC-POOL-SEED.
034800
034900     READ DC-POOL-PARM
035000          AT END MOVE 1 TO DCP-SEED-COUNT
035100          NOT AT END CONTINUE.
035200
035300     MOVE DCP-SEED-COUNT TO DCP-SEED.
035400*    DCP-SEED IS wsdcpool.cbl'S FIELD, DCP-SEED-COUNT IS
035500*    FDDCPARM.CBL'S - THE MOVE IS THE ONLY PLACE THE TWO
035600*    COPYBOOKS EVER TOUCH EACH OTHER.
035700     CLOSE DC-POOL-PARM.
035800*-------------------------------------------------------------
035900
036000*    READ-ORDER-NEXT-RECORD - SAME AT-END-ONLY SHAPE AS EVERY
036100*    OTHER SEQUENTIAL READ PARAGRAPH IN THIS PROGRAM.
036200 READ-ORDER-NEXT-RECORD.
036300
036400     READ ORDERS-IN
036500          AT END MOVE "Y" TO W-END-OF-ORDERS-FILE.
036600*-------------------------------------------------------------
036700*    0100-ROUTE-ONE-ORDER - ONE PASS OF THE MAIN LOOP.  A
036800*    PROCESSED ORDER IS A HARD TERMINAL STATE AND IS SKIPPED
036900*    OUTRIGHT (CD-0291).  A FAILED ORDER IS NOT TERMINAL - THE
037000*    WAREHOUSE CAN RE-SUBMIT THE SAME ORDER-ID ON A LATER RUN
037100*    AFTER THE DC OUTAGE CLEARS, SO CD-0339 (2003) PUTS IT BACK
037200*    TO RECEIVED AND SENDS IT THROUGH THE SAME SETUP/ROUTE/
037300*    FINISH FLOW AS A BRAND-NEW ORDER.  BROKEN INTO NUMBERED
037400*    PARAGRAPHS (CD-0331/CD-0337) SO THE STEP CAN BE PATCHED IN
037500*    THE MIDDLE WITHOUT RENAMING EVERYTHING BELOW IT.  ANY GO TO
037600*    BELOW TARGETS EITHER 0140-ROUTE-ONE-ORDER-READ-NEXT OR
037700*    0100-ROUTE-ONE-ORDER-EXIT, BOTH INSIDE THE RANGE ROUTE-ALL-
037800*    ORDERS PERFORMS THRU, SO CONTROL ALWAYS COMES BACK TO THE
037900*    MAIN LOOP CORRECTLY.
038000*-------------------------------------------------------------
038100
038200 0100-ROUTE-ONE-ORDER.
038300
038400*    W-SKIP-THIS-ORDER IS RESET HERE EVERY PASS BUT, AS OF
038500*    CD-0339, NOTHING BELOW EVER SETS IT "Y" EXCEPT THE
038600*    PROCESSED BRANCH IMMEDIATELY BELOW - KEPT AS A NAMED FLAG
038700*    RATHER THAN REMOVED SINCE OLDER SYSOUT-READING TOOLING AT
038800*    THE SHOP STILL EXPECTS THE DISPLAY TEXT IT DRIVES.
038900     ADD 1 TO W-ORDERS-READ-TOTAL.
039000     MOVE "N" TO W-SKIP-THIS-ORDER.
039100
039200*    PROCESSED IS A TRUE TERMINAL STATE - NOTHING EVER PUTS AN
039300*    ORDER BACK TO ANY OTHER STATUS ONCE IT HAS FULLY PROCESSED,
039400*    SO THE ONLY CORRECT ACTION HERE IS TO LEAVE IT ALONE AND
039500*    MOVE ON TO THE NEXT RECORD.
039600     IF ORDIN-STATUS-PROCESSED
039700        MOVE "Y" TO W-SKIP-THIS-ORDER
039800        DISPLAY "ORDER-ROUTING: ORDER " ORDIN-ORDER-ID
039900                " ALREADY " ORDIN-ORDER-STATUS
040000                " - SKIPPED, NOT REPROCESSED"
040100        GO TO 0140-ROUTE-ONE-ORDER-READ-NEXT.
040200
040300*    02/18/2003 CMF  CD-0339 - A FAILED ORDER IS ELIGIBLE FOR
040400*    REPROCESSING - PUT IT BACK TO RECEIVED AND FALL INTO THE
040500*    SAME SETUP PARAGRAPH A FRESH ORDER USES BELOW, RATHER THAN
040600*    SKIPPING IT LIKE A TRUE TERMINAL STATUS.  THIS IF HAS NO
040700*    ELSE AND NO GO TO - WHEN IT IS FALSE (ORDER WAS RECEIVED,
040800*    NOT FAILED) CONTROL JUST FALLS THROUGH TO SETUP BELOW
040900*    EXACTLY AS IT WOULD FOR A BRAND-NEW ORDER.
041000     IF ORDIN-STATUS-FAILED
041100        MOVE "RECEIVED" TO ORDIN-ORDER-STATUS
041200        DISPLAY "ORDER-ROUTING: ORDER " ORDIN-ORDER-ID
041300                " WAS FAILED - RESET TO RECEIVED, REPROCESSING".
041400
041500*    02/18/2003 CMF  CD-0331 - SETUP/ROUTE/FINISH SPLIT OUT OF
041600*    THE OLD SINGLE PARAGRAPH BELOW.
041700 0110-ROUTE-ONE-ORDER-SETUP.
041800
041900*    STATUS GOES TO PROCESSING FOR THE DURATION OF SELECTION -
042000*    IF THE STEP EVER ABENDED MID-ORDER, THE NEXT RUN WOULD SEE
042100*    PROCESSING, NOT RECEIVED, ON RESTART.  THIS SHOP HAS NEVER
042200*    ADDED RESTART LOGIC FOR THAT CASE - A STUCK PROCESSING
042300*    ORDER GETS FIXED BY HAND, THE SAME AS ANY OTHER ABEND.
042400     MOVE "PROCESSING" TO ORDIN-ORDER-STATUS.
042500     MOVE 0 TO W-ITEMS-PROCESSED-COUNT.
042600     MOVE 0 TO W-ITEMS-FAILED-COUNT.
042700
042800     MOVE ORDIN-ADDR-STATE TO DCP-REQUEST-STATE.
042900     PERFORM GET-DC-POOL-FOR-STATE.
043000
043100     IF DCP-RESULT-POOL-SIZE EQUAL ZERO
043200        MOVE "Y" TO W-POOL-IS-EMPTY
043300     ELSE
043400        MOVE "N" TO W-POOL-IS-EMPTY
043500        PERFORM BUILD-HAVERSINE-POOL-TABLE.
043600*-------------------------------------------------------------
043700*    02/18/2003 CMF  CD-0331 - THIS ITEM LOOP USED TO RUN ONLY
043800*    WHEN THE POOL WAS NOT EMPTY, SO A FAILED (EMPTY-POOL) ORDER
043900*    NEVER GOT ITS OWN RES-ITEM-ID/RES-ITEM-QUANTITY WRITTEN -
044000*    THE OUTPUT RECORD STILL HELD WHATEVER THE PREVIOUS ORDER
044100*    LEFT IN RES-ITEMS.  ROUTE-ONE-ORDER-ITEM ALREADY KNOWS HOW
044200*    TO ECHO THE ITEM AND MARK IT UNASSIGNED WHEN POOL-IS-EMPTY,
044300*    SO THE LOOP NOW ALWAYS RUNS.
044400 0120-ROUTE-ONE-ORDER-ITEMS.
044500
044600     PERFORM ROUTE-ONE-ORDER-ITEM
044700             VARYING W-ITEM-INDEX FROM 1 BY 1
044800             UNTIL W-ITEM-INDEX GREATER THAN
044900                   ORDIN-ITEM-COUNT.
045000
045100*    0130 JUST CHAINS THE THREE CLOSING STEPS - STATUS ROLL-UP,
045200*    WRITE THE RESULT RECORD, ADD INTO THE RUN TOTALS - IN THE
045300*    ONE FIXED ORDER EVERY ORDER GOES THROUGH, WHETHER IT ENDED
045400*    UP PROCESSED, PARTIAL, OR FAILED.
045500 0130-ROUTE-ONE-ORDER-FINISH.
045600
045700     PERFORM 0200-ROLL-UP-ORDER-STATUS
045800             THRU 0200-ROLL-UP-ORDER-STATUS-EXIT.
045900     PERFORM WRITE-ORDER-RESULT-RECORD.
046000     PERFORM ACCUMULATE-RUN-TOTALS.
046100
046200 0140-ROUTE-ONE-ORDER-READ-NEXT.
046300
046400     PERFORM READ-ORDER-NEXT-RECORD.
046500
046600 0100-ROUTE-ONE-ORDER-EXIT.
046700     EXIT.
046800*-------------------------------------------------------------
046900*    THE POOL IS THE SAME FOR EVERY ITEM ON THE ORDER (ONE
047000*    DELIVERY ADDRESS, ONE STATE) SO THE CANDIDATE TABLE FOR
047100*    PLDCSEL.CBL IS BUILT ONCE PER ORDER, NOT ONCE PER ITEM.
047200*-------------------------------------------------------------
047300
047400 BUILD-HAVERSINE-POOL-TABLE.
047500
047600     MOVE DCP-RESULT-POOL-SIZE TO GDHV-POOL-COUNT.
047700     MOVE ORDIN-ADDR-LATITUDE  TO GDHV-ORIGIN-LATITUDE.
047800     MOVE ORDIN-ADDR-LONGITUDE TO GDHV-ORIGIN-LONGITUDE.
047900
048000     PERFORM RESOLVE-ONE-POOL-CANDIDATE
048100             VARYING W-DCM-SEARCH-INDEX FROM 1 BY 1
048200             UNTIL W-DCM-SEARCH-INDEX GREATER THAN GDHV-POOL-COUNT.
048300*-------------------------------------------------------------
048400
048500*    RESOLVE-ONE-POOL-CANDIDATE - THE POOL FROM PLDCPOOL.CBL ONLY
048600*    CARRIES DC CODES, NOT COORDINATES, SO EACH CANDIDATE CODE
048700*    HAS TO BE LOOKED UP AGAINST THE IN-MEMORY DCM-TABLE TO GET
048800*    ITS LATITUDE/LONGITUDE BEFORE PLDCSEL.CBL CAN RUN HAVERSINE
048900*    AGAINST IT.
049000 RESOLVE-ONE-POOL-CANDIDATE.
049100
049200     MOVE DCP-RESULT-CODE (W-DCM-SEARCH-INDEX)
049300                  TO GDHV-POOL-CODE (W-DCM-SEARCH-INDEX).
049400     MOVE 0 TO W-DCM-FOUND-INDEX.
049500*    ZEROED BEFORE EVERY LOOKUP SO A PRIOR CANDIDATE'S FOUND
049600*    INDEX CAN NEVER LEAK INTO THIS ONE'S RESULT.
049700
049800*    W-DCM-TABLE-COUNT IS REUSED HERE AS THE LOOKUP SUBSCRIPT -
049900*    LOAD-DC-MASTER-TABLE IS LONG SINCE FINISHED BY THE TIME ANY
050000*    ORDER IS ROUTED, SO THE FIELD'S ORIGINAL JOB (COUNTING
050100*    ENTRIES WHILE THE TABLE LOADS) IS OVER AND IT IS FREE TO
050200*    SERVE AS A PLAIN WORK SUBSCRIPT FOR THE REST OF THE RUN.
050300     PERFORM FIND-DC-MASTER-ENTRY
050400             VARYING W-DCM-TABLE-COUNT FROM 1 BY 1
050500             UNTIL W-DCM-TABLE-COUNT GREATER THAN 5
050600                OR W-DCM-FOUND-INDEX GREATER THAN ZERO.
050700
050800*    A CANDIDATE CODE THAT IS NOT FOUND IN DCM-TABLE AT ALL MEANS
050900*    DC-POOL-PARM'S STATIC CODE LIST AND DC-MASTER HAVE DRIFTED
051000*    OUT OF SYNC - RATHER THAN ABEND, ZERO COORDINATES ARE FED TO
051100*    PLDCSEL.CBL, WHICH WILL SIMPLY NEVER PICK THAT CANDIDATE AS
051200*    NEAREST (SEE PLDCSEL.CBL'S OWN NOTES ON THIS).
051300     IF W-DCM-FOUND-INDEX GREATER THAN ZERO
051400        MOVE DCM-T-LATITUDE  (W-DCM-FOUND-INDEX)
051500                     TO GDHV-POOL-LATITUDE  (W-DCM-SEARCH-INDEX)
051600        MOVE DCM-T-LONGITUDE (W-DCM-FOUND-INDEX)
051700                     TO GDHV-POOL-LONGITUDE (W-DCM-SEARCH-INDEX)
051800     ELSE
051900        MOVE 0 TO GDHV-POOL-LATITUDE  (W-DCM-SEARCH-INDEX)
052000        MOVE 0 TO GDHV-POOL-LONGITUDE (W-DCM-SEARCH-INDEX).
052100*-------------------------------------------------------------
052200
052300 FIND-DC-MASTER-ENTRY.
052400
052500     IF DCM-T-CODE (W-DCM-TABLE-COUNT)
052600                 EQUAL DCP-RESULT-CODE (W-DCM-SEARCH-INDEX)
052700        MOVE W-DCM-TABLE-COUNT TO W-DCM-FOUND-INDEX.
052800*-------------------------------------------------------------
052900
053000*    ROUTE-ONE-ORDER-ITEM - EVERY ITEM IS ECHOED (ID, QUANTITY)
053100*    REGARDLESS OF WHETHER IT CAN BE ASSIGNED (CD-0331) SO THE
053200*    OUTPUT RECORD ALWAYS SHOWS A COMPLETE ITEM LIST.  AN EMPTY
053300*    POOL FAILS THE ITEM OUTRIGHT; OTHERWISE PLDCSEL.CBL PICKS
053400*    THE NEAREST CANDIDATE AND A "NOT FOUND" RESULT FROM IT IS
053500*    TREATED THE SAME AS AN EMPTY POOL FOR THIS ONE ITEM.
053600 ROUTE-ONE-ORDER-ITEM.
053700
053800*    THE FOUR MOVES BELOW BLANK OUT WHATEVER THE PREVIOUS ORDER
053900*    LEFT IN THIS SAME RES-ITEM SLOT BEFORE ANYTHING ELSE RUNS -
054000*    THE EXACT GAP CD-0331 CLOSED, NOW MADE UNCONDITIONAL.
054100     MOVE SPACES TO RES-ITEM-ASSIGNED (W-ITEM-INDEX).
054200     MOVE SPACES TO RES-ITEM-DC-CODE (W-ITEM-INDEX).
054300     MOVE 0      TO RES-ITEM-DISTANCE-KM (W-ITEM-INDEX).
054400     MOVE ORDIN-ITEM-ID (W-ITEM-INDEX)
054500                  TO RES-ITEM-ID (W-ITEM-INDEX).
054600     MOVE ORDIN-ITEM-QUANTITY (W-ITEM-INDEX)
054700                  TO RES-ITEM-QUANTITY (W-ITEM-INDEX).
054800
054900     IF POOL-IS-EMPTY
055000        MOVE "N" TO RES-ITEM-ASSIGNED (W-ITEM-INDEX)
055100        ADD 1 TO W-ITEMS-FAILED-COUNT
055200     ELSE
055300        PERFORM SELECT-NEAREST-DC
055400        IF GDHV-RESULT-FOUND
055500           MOVE "Y" TO RES-ITEM-ASSIGNED (W-ITEM-INDEX)
055600           MOVE GDHV-RESULT-CODE TO RES-ITEM-DC-CODE (W-ITEM-INDEX)
055700           MOVE GDHV-RESULT-DISTANCE
055800                        TO RES-ITEM-DISTANCE-KM (W-ITEM-INDEX)
055900           ADD 1 TO W-ITEMS-PROCESSED-COUNT
056000        ELSE
056100           MOVE "N" TO RES-ITEM-ASSIGNED (W-ITEM-INDEX)
056200           ADD 1 TO W-ITEMS-FAILED-COUNT.
056300*-------------------------------------------------------------
056400*    0200-ROLL-UP-ORDER-STATUS - FINAL STATUS PRECEDENCE, ONE
056500*    TEST PER NUMBERED PARAGRAPH (CD-0337), HIGHEST-PRIORITY
056600*    TEST FIRST SO A GO TO OUT OF AN EARLIER TEST ALWAYS WINS
056700*    OVER A LATER ONE:
056800*    1) EMPTY DC POOL                        -> FAILED
056900*    2) NO ITEMS PROCESSED AT ALL             -> FAILED
057000*    3) SOME PROCESSED, SOME FAILED           -> PROCESSING
057100*    4) ALL ITEMS PROCESSED, NONE FAILED      -> PROCESSED
057200*-------------------------------------------------------------
057300
057400 0200-ROLL-UP-ORDER-STATUS.
057500
057600*    AN EMPTY POOL FAILS THE ORDER REGARDLESS OF ITEM COUNT - A
057700*    ONE-ITEM ORDER AND A FIFTY-ITEM ORDER ARE EQUALLY STUCK IF
057800*    THERE IS NO DISTRIBUTION CENTER AT ALL FOR THE STATE.
057900     IF POOL-IS-EMPTY
058000        MOVE "FAILED" TO ORDIN-ORDER-STATUS
058100        GO TO 0200-ROLL-UP-ORDER-STATUS-EXIT.
058200
058300 0210-ROLL-UP-CHECK-ITEMS-PROCESSED.
058400
058500*    A NON-EMPTY POOL THAT STILL COULD NOT ASSIGN ANY ITEM AT ALL
058600*    (EVERY CANDIDATE CAME BACK "NOT FOUND" FROM PLDCSEL.CBL) IS
058700*    TREATED THE SAME AS A TOTAL FAILURE, NOT A PARTIAL ONE.
058800     IF W-ITEMS-PROCESSED-COUNT EQUAL ZERO
058900        MOVE "FAILED" TO ORDIN-ORDER-STATUS
059000        GO TO 0200-ROLL-UP-ORDER-STATUS-EXIT.
059100
059200 0220-ROLL-UP-CHECK-ITEMS-FAILED.
059300
059400*    AT LEAST ONE ITEM PROCESSED BY THIS POINT - A MIX OF
059500*    PROCESSED AND FAILED ITEMS IS A PARTIAL RUN (PROCESSING);
059600*    ALL ITEMS PROCESSED WITH NONE FAILED IS A CLEAN RUN
059700*    (PROCESSED).
059800     IF W-ITEMS-FAILED-COUNT GREATER THAN ZERO
059900        MOVE "PROCESSING" TO ORDIN-ORDER-STATUS
060000     ELSE
060100        MOVE "PROCESSED" TO ORDIN-ORDER-STATUS.
060200
060300 0200-ROLL-UP-ORDER-STATUS-EXIT.
060400     EXIT.
060500*-------------------------------------------------------------
060600
060700*    WRITE-ORDER-RESULT-RECORD - THE ORDER-LEVEL FIELDS PLUS THE
060800*    TWO PER-ORDER COUNTERS ARE MOVED ACROSS HERE; THE ITEM-LEVEL
060900*    DETAIL (RES-ITEMS) WAS ALREADY BUILT IN PLACE, ITEM BY ITEM,
061000*    BY ROUTE-ONE-ORDER-ITEM ABOVE.
061100 WRITE-ORDER-RESULT-RECORD.
061200
061300     MOVE ORDIN-ORDER-ID       TO RES-ORDER-ID.
061400     MOVE ORDIN-ORDER-STATUS   TO RES-STATUS.
061500     MOVE W-ITEMS-PROCESSED-COUNT TO RES-ITEMS-PROCESSED-CT.
061600     MOVE W-ITEMS-FAILED-COUNT    TO RES-ITEMS-FAILED-CT.
061700
061800     WRITE ORDER-RESULT-REC.
061900*-------------------------------------------------------------
062000
062100*    ACCUMULATE-RUN-TOTALS - ONE ORDER ROLLS INTO EXACTLY ONE OF
062200*    THE THREE ORDER-COUNT BUCKETS BELOW (PROCESSED, PARTIAL, OR
062300*    FAILED) BASED ON THE STATUS 0200-ROLL-UP-ORDER-STATUS JUST
062400*    SET; THE ITEM-COUNT TOTALS ADD IN EVERY TIME REGARDLESS OF
062500*    WHICH BUCKET THE ORDER LANDED IN.
062600 ACCUMULATE-RUN-TOTALS.
062700
062800     IF RES-STATUS-PROCESSED
062900*    RES-STATUS-PROCESSED/-PROCESSING ARE 88-LEVELS OFF
063000*    RES-STATUS IN FDORDOUT.CBL, NOT ORDIN-ORDER-STATUS - BOTH
063100*    FIELDS WERE SET TO THE SAME VALUE BY WRITE-ORDER-RESULT-
063200*    RECORD JUST ABOVE, SO EITHER WOULD WORK, BUT THE CONDITION
063300*    TESTS THE OUTPUT-SIDE FIELD SINCE THIS PARAGRAPH'S WHOLE JOB
063400*    IS TALLYING THE OUTPUT FILE.
063500        ADD 1 TO W-ORDERS-PROCESSED-TOTAL
063600     ELSE
063700        IF RES-STATUS-PROCESSING
063800           ADD 1 TO W-ORDERS-PARTIAL-TOTAL
063900        ELSE
064000           ADD 1 TO W-ORDERS-FAILED-TOTAL.
064100
064200     ADD W-ITEMS-PROCESSED-COUNT TO W-ITEMS-PROCESSED-TOTAL.
064300     ADD W-ITEMS-FAILED-COUNT    TO W-ITEMS-FAILED-TOTAL.
064400*-------------------------------------------------------------
064500
064600*    WRITE-RUN-SUMMARY - REWORKED UNDER CD-0318 (2001) TO THE
064700*    JOB-LEVEL REPORT STANDARD: TITLE, A BLANK SEPARATOR LINE,
064800*    THE COLUMN HEADING, THEN THE ONE DETAIL LINE.  TOTALS
064900*    SKIPPED (CD-0291) ORDERS ARE NOT COUNTED HERE AT ALL SINCE
065000*    THEY NEVER RAN THROUGH 0100-ROUTE-ONE-ORDER'S SETUP/ROUTE/
065100*    FINISH FLOW AND NEVER ADDED TO W-ORDERS-READ-TOTAL.
065200 WRITE-RUN-SUMMARY.
065300
065400     MOVE TITLE-LINE TO SUMMARY-REPORT-LINE.
065500     WRITE SUMMARY-REPORT-LINE.
065600     MOVE SPACES TO SUMMARY-REPORT-LINE.
065700     WRITE SUMMARY-REPORT-LINE.
065800     MOVE HEADING-LINE-1 TO SUMMARY-REPORT-LINE.
065900     WRITE SUMMARY-REPORT-LINE.
066000
066100     MOVE W-ORDERS-READ-TOTAL      TO SM-ORDERS-READ.
066200     MOVE W-ORDERS-PROCESSED-TOTAL TO SM-ORDERS-PROCESSED.
066300     MOVE W-ORDERS-PARTIAL-TOTAL   TO SM-ORDERS-PARTIAL.
066400     MOVE W-ORDERS-FAILED-TOTAL    TO SM-ORDERS-FAILED.
066500     MOVE W-ITEMS-PROCESSED-TOTAL  TO SM-ITEMS-PROCESSED.
066600     MOVE W-ITEMS-FAILED-TOTAL     TO SM-ITEMS-FAILED.
066700
066800     MOVE SUMMARY-LINE TO SUMMARY-REPORT-LINE.
066900     WRITE SUMMARY-REPORT-LINE.
067000*-------------------------------------------------------------
067100
067200*    THE DC CANDIDATE-POOL GENERATION PARAGRAPHS AND THE
067300*    HAVERSINE NEAREST-DC SELECTION PARAGRAPHS ARE BOTH COPYD IN
067400*    HERE RATHER THAN CALLED AS SUBPROGRAMS - SAME SHOP HABIT AS
067500*    THE PLxxxx.CBL COPYBOOKS IN THE OLD ACCOUNTS-PAYABLE SYSTEM,
067600*    ONE COMPILE UNIT, NO LINKAGE SECTION TO MAINTAIN.
067700     COPY "PLDCPOOL.CBL".
067800*    PLDCPOOL.CBL COMES FIRST SINCE BUILD-HAVERSINE-POOL-TABLE
067900*    (ABOVE) CALLS GET-DC-POOL-FOR-STATE BEFORE IT EVER PERFORMS
068000*    SELECT-NEAREST-DC - THE ORDER THE TWO COPYBOOKS APPEAR IN
068100*    HERE MATCHES THE ORDER THEY ARE ACTUALLY USED IN.
068200     COPY "PLDCSEL.CBL".
