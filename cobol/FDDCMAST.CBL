000100*
000200*    FDDCMAST.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE DISTRIBUTION-CENTER MASTER
000500*    FILE.  ONLY 5 DC'S EXIST TODAY (BA-001,MG-001,PR-001,
000600*    RJ-001,SP-001) SO THE WHOLE FILE IS LOADED ONCE AT START
000700*    OF RUN INTO DCM-TABLE (SEE ORDER-ROUTING, LOAD-DC-MASTER-
000800*    TABLE) AND NEVER REREAD.
000900*
001000*    DCM-CODE IS THE SAME CODE VALUE DC-POOL-PARM'S STATIC TABLE
001100*    (wsdcpool.cbl) AND PLDCPOOL.CBL'S CANDIDATE POOL CARRY -
001200*    ORDER-ROUTING'S FIND-DC-MASTER-ENTRY JOINS THE TWO BY THIS
001300*    FIELD TO TURN A CANDIDATE CODE INTO A LATITUDE/LONGITUDE
001400*    PLDCSEL.CBL CAN RUN HAVERSINE AGAINST.
001500    FD  DC-MASTER
001600        LABEL RECORDS ARE STANDARD.
001700
001800    01  DISTRIBUTION-CENTER-REC.
001900        05  DCM-CODE                       PIC X(10).
002000        05  DCM-NAME                        PIC X(40).
002100*        SAME ADDRESS GROUP SHAPE AS FDORDIN.CBL/FDORDRAW.CBL'S
002200*        DELIVERY ADDRESS - ONE COMMON LAYOUT FOR ANY POINT
002300*        PLDCSEL.CBL MIGHT NEED TO MEASURE A GREAT-CIRCLE
002400*        DISTANCE FROM OR TO.
002500        05  DCM-ADDRESS.
002600            10  DCM-ADDR-STREET                 PIC X(60).
002700            10  DCM-ADDR-NUMBER                 PIC X(10).
002800            10  DCM-ADDR-CITY                   PIC X(40).
002900            10  DCM-ADDR-STATE                  PIC X(02).
003000            10  DCM-ADDR-COUNTRY                 PIC X(40).
003100            10  DCM-ADDR-ZIP                    PIC X(09).
003200*            LATITUDE/LONGITUDE, SIGNED NUMERIC FOR THE HAVERSINE
003300*            MATH AND AN X(09) REDEFINITION FOR DISPLAY/COMPARE -
003400*            NO RANGE CHECK NEEDED HERE LIKE ORDER-VALIDATION
003500*            RUNS ON THE ORDER'S OWN ADDRESS, SINCE DC-MASTER IS
003600*            SETUP DATA MAINTAINED BY THE CPD, NOT A CUSTOMER
003700*            SUBMISSION.
003800            10  DCM-ADDR-LATITUDE               PIC S9(3)V9(6).
003900            10  DCM-ADDR-LATITUDE-X REDEFINES
004000                DCM-ADDR-LATITUDE                PIC X(09).
004100            10  DCM-ADDR-LONGITUDE              PIC S9(3)V9(6).
004200            10  DCM-ADDR-LONGITUDE-X REDEFINES
004300                DCM-ADDR-LONGITUDE                PIC X(09).
004400*        PAD FOR WHATEVER THE NEXT DC EXPANSION BRINGS - A SIXTH
004500*        DISTRIBUTION CENTER WOULD NOT EVEN NEED A LAYOUT CHANGE
004600*        HERE, JUST A ROW ADDED TO THE FILE (THE FIXED-5 LIMIT IS
004700*        IN wsdcpool.cbl'S STATIC TABLE AND DCM-TABLE IN ORDER-
004800*        ROUTING, NOT IN THIS RECORD).
004900        05  FILLER                          PIC X(20).
005000
