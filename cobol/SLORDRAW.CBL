000100*
000200*    SLORDRAW.CBL
000300*
000400*    SELECT CLAUSE FOR THE UNEDITED ORDER INPUT FILE.
000500*    ONE RECORD PER CANDIDATE ORDER, AS RECEIVED FROM THE
000600*    MARKETPLACE FRONT END, BEFORE EDIT-VALIDATION.
000700*
000800    SELECT ORDERS-RAW-IN
000900           ASSIGN TO "ORDRAW01"
001000           ORGANIZATION IS SEQUENTIAL.
