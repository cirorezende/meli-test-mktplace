000100*
000200*    SLDCPARM.CBL
000300*
000400*    SELECT CLAUSE FOR THE DC-POOL SEED PARAMETER FILE.
000500*    ONE-RECORD CONTROL FILE, SAME IDEA AS THE OLD
000600*    CONTROL-FILE ("LAST VOUCHER ISSUED") FROM THE A/P SYSTEM -
000700*    HERE IT HOLDS THE SEED THAT MAKES THE "AVAILABLE
000800*    DISTRIBUTION CENTERS" POOL REPRODUCIBLE FROM RUN TO RUN.
000900*
001000    SELECT DC-POOL-PARM
001100           ASSIGN TO "DCPARM01"
001200           ORGANIZATION IS SEQUENTIAL.
