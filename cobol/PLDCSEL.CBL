000100*
000200*    PLDCSEL.CBL
000300*
000400*    PROCEDURE LOGIC - NEAREST DISTRIBUTION CENTER SELECTION.
000500*    COPY THIS INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT
000600*    HAS COPIED wsdcsel.cbl INTO WORKING-STORAGE.
000700*
000800*    GIVEN THE DELIVERY ADDRESS (GDHV-ORIGIN-LATITUDE/LONGITUDE)
000900*    AND A POOL OF CANDIDATE DC'S (GDHV-POOL-TABLE, GDHV-POOL-
001000*    COUNT ENTRIES, TRIED IN THE ORDER GIVEN), PERFORM
001100*    SELECT-NEAREST-DC TO FIND THE CLOSEST ONE BY GREAT-CIRCLE
001200*    (HAVERSINE) DISTANCE.  TIES KEEP THE FIRST ONE FOUND.
001300*
001400*    THIS COMPILER HAS NO SIN/COS/SQRT/ATAN INTRINSIC - THE CPD
001500*    NEVER UPGRADED PAST THE 74 STANDARD FOR THIS SHOP'S MATH -
001600*    SO THEY ARE WORKED OUT HERE AS FIXED-ITERATION SERIES.
001700*    GOOD TO THE REPORTING PRECISION THIS PROGRAM NEEDS
001800*    (3 DECIMAL PLACES, KILOMETERS) - NOT A GENERAL-PURPOSE
001900*    MATH LIBRARY.
002000*
002100*    08/11/1993 FHS  CD-0188  ORIGINAL PARAGRAPHS WRITTEN.
002200*    03/22/1996 MCS  CD-0241  ATAN RECIPROCAL CASE ADDED - WAS
002300*                             BLOWING UP WHEN A > 0.5.
002400*    02/18/2003 CMF  CD-0337  HV-COMPUTE-ATAN2 RATIO-SWAP BROKEN
002500*                             OUT TO ITS OWN PARAGRAPH - SOMEBODY
002600*                             HAD SNUCK AN END-IF IN THERE, THIS
002700*                             COMPILER DOES NOT HAVE ONE.
002800*    09/22/2004 CMF  CD-0348  REVIEWED ALONGSIDE order-routing.cob'S
002900*                             CD-0339 FIX - CONFIRMED A REPROCESSED
003000*                             FAILED ORDER RUNS THROUGH THE SAME
003100*                             SELECT-NEAREST-DC PATH AS A FRESH
003200*                             ONE.  NO CHANGE NEEDED HERE.
003300*-------------------------------------------------------------
003400*    SELECT-NEAREST-DC - THE ONLY ENTRY POINT A CALLER SHOULD ON
003500*    ITS OWN.  EVERYTHING FROM HV-COMPUTE-SIN DOWN IS PRIVATE
003600*    MACHINERY FOR COMPUTE-HAVERSINE-DISTANCE AND SHOULD NOT BE
003700*    PERFORMED DIRECTLY BY order-routing.cob.  GDHV-RESULT-FOUND
003800*    COMES BACK "N" (NO MATCH) ONLY WHEN GDHV-POOL-COUNT IS ZERO
003900*    - WHICH ROUTE-ONE-ORDER-ITEM ALREADY GUARDS AGAINST BY
004000*    CHECKING POOL-IS-EMPTY BEFORE EVER PERFORMING THIS PARAGRAPH
004100*    - SO IN PRACTICE THE "NOT FOUND" PATH IS A BELT-AND-
004200*    SUSPENDERS CHECK, NOT THE NORMAL CASE.
004300
004400 SELECT-NEAREST-DC.
004500
004600*    ALL FOUR RESULT FIELDS ARE RESET TO THE NOT-FOUND STATE ON
004700*    EVERY CALL - THE CALLER NEVER HAS TO CLEAR THEM ITSELF
004800*    BETWEEN ITEMS.
004900     MOVE "N"    TO W-GDHV-RESULT-FOUND.
005000     MOVE SPACES TO GDHV-RESULT-CODE.
005100     MOVE 0      TO GDHV-RESULT-DISTANCE.
005200*    GDHV-SMALLEST-INDEX IS RESET HERE TOO, SEPARATELY FROM THE
005300*    OTHER THREE - IT IS THE SCRATCH FIELD THE SCAN BELOW ACTUALLY
005400*    DRIVES OFF OF, NOT PART OF THE PUBLIC RESULT ITSELF.
005500     MOVE 0      TO GDHV-SMALLEST-INDEX.
005600
005700*    GDHV-SMALLEST-INDEX STAYS ZERO IF THE POOL IS EMPTY, WHICH
005800*    IS HOW THE IF BELOW KNOWS WHETHER A CANDIDATE EVER ACTUALLY
005900*    WON THE RUNNING-MINIMUM COMPARISON IN SELECT-NEAREST-DC-
006000*    ONE-CANDIDATE.
006100     IF GDHV-POOL-COUNT GREATER THAN ZERO
006200        PERFORM SELECT-NEAREST-DC-ONE-CANDIDATE
006300                VARYING GDHV-TABLE-INDEX FROM 1 BY 1
006400                UNTIL GDHV-TABLE-INDEX GREATER THAN GDHV-POOL-COUNT
006500        IF GDHV-SMALLEST-INDEX GREATER THAN ZERO
006600           MOVE "Y" TO W-GDHV-RESULT-FOUND
006700           MOVE GDHV-POOL-CODE (GDHV-SMALLEST-INDEX)
006800                        TO GDHV-RESULT-CODE
006900           COMPUTE GDHV-RESULT-DISTANCE ROUNDED =
007000                        GDHV-SMALLEST-DISTANCE.
007100
007200 SELECT-NEAREST-DC-EXIT.
007300     EXIT.
007400*-------------------------------------------------------------
007500*    SELECT-NEAREST-DC-ONE-CANDIDATE - CLASSIC RUNNING-MINIMUM
007600*    SCAN.  THE FIRST CANDIDATE ALWAYS WINS ITS OWN COMPARISON
007700*    (GDHV-SMALLEST-INDEX IS STILL ZERO) SO IT BECOMES THE
007800*    PROVISIONAL WINNER; EVERY LATER CANDIDATE ONLY REPLACES IT
007900*    ON A STRICTLY SMALLER DISTANCE, WHICH IS WHY A TIE KEEPS
008000*    THE EARLIEST CANDIDATE IN THE POOL RATHER THAN THE LAST ONE.
008100
008200 SELECT-NEAREST-DC-ONE-CANDIDATE.
008300
008400     PERFORM COMPUTE-HAVERSINE-DISTANCE.
008500*    GDHV-TABLE-INDEX IS SET BY THE VARYING CLAUSE IN THE CALLER
008600*    (SELECT-NEAREST-DC) BEFORE THIS PARAGRAPH IS EVER PERFORMED -
008700*    IT IS NOT A LOCAL COUNTER OF THIS PARAGRAPH'S OWN.
008800
008900*    THE OR BELOW LETS CANDIDATE 1 IN UNCONDITIONALLY (SMALLEST-
009000*    INDEX IS STILL ZERO) WHILE EVERY CANDIDATE AFTER IT HAS TO
009100*    ACTUALLY BEAT THE RUNNING DISTANCE TO TAKE OVER.
009200     IF GDHV-SMALLEST-INDEX EQUAL ZERO
009300        OR GDHV-CURRENT-DISTANCE LESS THAN GDHV-SMALLEST-DISTANCE
009400        MOVE GDHV-TABLE-INDEX    TO GDHV-SMALLEST-INDEX
009500        MOVE GDHV-CURRENT-DISTANCE TO GDHV-SMALLEST-DISTANCE.
009600*-------------------------------------------------------------
009700*    COMPUTE-HAVERSINE-DISTANCE - THE STANDARD HAVERSINE FORMULA,
009800*    WORKED OUT STEP BY STEP SINCE THERE IS NO SIN/COS/SQRT/ATAN2
009900*    INTRINSIC TO CALL.  A (THE HAVERSINE OF THE CENTRAL ANGLE)
010000*    IS CLAMPED TO [0,1] BEFORE THE SQRT STEPS BELOW - WITHOUT
010100*    THE CLAMP, ROUNDING NOISE IN THE TAYLOR-SERIES SIN/COS CAN
010200*    PUSH A A HAIR OUTSIDE THAT RANGE AND HV-COMPUTE-SQRT HAS NO
010300*    DEFINED ANSWER FOR A NEGATIVE INPUT.
010400
010500 COMPUTE-HAVERSINE-DISTANCE.
010600
010700*    STEP 1 - CONVERT BOTH POINTS' LATITUDE, AND THE DELTA OF
010800*    BOTH COORDINATES, FROM DEGREES TO RADIANS.  THE HAVERSINE
010900*    FORMULA IS DEFINED IN RADIANS THROUGHOUT.
011000     COMPUTE GDHV-LAT1-RAD =
011100             GDHV-ORIGIN-LATITUDE * GDHV-PI / 180.
011200     COMPUTE GDHV-LAT2-RAD =
011300             GDHV-POOL-LATITUDE (GDHV-TABLE-INDEX) * GDHV-PI / 180.
011400     COMPUTE GDHV-DELTA-LAT-RAD =
011500             (GDHV-POOL-LATITUDE (GDHV-TABLE-INDEX)
011600                 - GDHV-ORIGIN-LATITUDE) * GDHV-PI / 180.
011700     COMPUTE GDHV-DELTA-LON-RAD =
011800             (GDHV-POOL-LONGITUDE (GDHV-TABLE-INDEX)
011900                 - GDHV-ORIGIN-LONGITUDE) * GDHV-PI / 180.
012000
012100*    STEP 2 - SIN OF HALF THE LATITUDE DELTA AND HALF THE
012200*    LONGITUDE DELTA.  GDHV-SERIES-X/GDHV-SERIES-SUM ARE THE
012300*    SHARED INPUT/OUTPUT FIELDS FOR HV-COMPUTE-SIN, REUSED HERE
012400*    FOR BOTH CALLS ONE AFTER THE OTHER.
012500     COMPUTE GDHV-SERIES-X = GDHV-DELTA-LAT-RAD / 2.
012600     PERFORM HV-COMPUTE-SIN.
012700     MOVE GDHV-SERIES-SUM TO GDHV-SIN-HALF-DLAT.
012800
012900     COMPUTE GDHV-SERIES-X = GDHV-DELTA-LON-RAD / 2.
013000     PERFORM HV-COMPUTE-SIN.
013100     MOVE GDHV-SERIES-SUM TO GDHV-SIN-HALF-DLON.
013200
013300*    STEP 3 - COS OF EACH POINT'S OWN LATITUDE.
013400     MOVE GDHV-LAT1-RAD TO GDHV-SERIES-X.
013500     PERFORM HV-COMPUTE-COS.
013600     MOVE GDHV-SERIES-SUM TO GDHV-COS-LAT1.
013700
013800     MOVE GDHV-LAT2-RAD TO GDHV-SERIES-X.
013900     PERFORM HV-COMPUTE-COS.
014000     MOVE GDHV-SERIES-SUM TO GDHV-COS-LAT2.
014100
014200*    STEP 4 - A = SIN^2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN^2(DLON/2).
014300     COMPUTE GDHV-HAVERSINE-A =
014400             (GDHV-SIN-HALF-DLAT * GDHV-SIN-HALF-DLAT)
014500           + (GDHV-COS-LAT1 * GDHV-COS-LAT2
014600              * GDHV-SIN-HALF-DLON * GDHV-SIN-HALF-DLON).
014700
014800*    CLAMP A TO [0,1] - SEE THE PARAGRAPH BANNER ABOVE FOR WHY.
014900     IF GDHV-HAVERSINE-A LESS THAN ZERO
015000        MOVE 0 TO GDHV-HAVERSINE-A.
015100     IF GDHV-HAVERSINE-A GREATER THAN 1
015200        MOVE 1 TO GDHV-HAVERSINE-A.
015300
015400*    STEP 5 - SQRT(A) AND SQRT(1-A) ARE BOTH NEEDED SEPARATELY
015500*    FOR THE ATAN2-STYLE FORM OF C BELOW (ATAN2 IS MORE STABLE
015600*    NEAR THE POLES THAN TAKING ASIN(SQRT(A)) DIRECTLY WOULD BE).
015700     MOVE GDHV-HAVERSINE-A TO GDHV-SERIES-X.
015800     PERFORM HV-COMPUTE-SQRT.
015900     MOVE GDHV-SERIES-SUM TO GDHV-SQRT-OF-A.
016000
016100     COMPUTE GDHV-SERIES-X = 1 - GDHV-HAVERSINE-A.
016200     PERFORM HV-COMPUTE-SQRT.
016300     MOVE GDHV-SERIES-SUM TO GDHV-SQRT-OF-1-MINUS-A.
016400
016500*    STEP 6 - C = 2 * ATAN2(SQRT(A), SQRT(1-A)), THE CENTRAL
016600*    ANGLE IN RADIANS BETWEEN THE TWO POINTS.
016700     PERFORM HV-COMPUTE-ATAN2.
016800     COMPUTE GDHV-HAVERSINE-C = 2 * GDHV-SERIES-SUM.
016900
017000*    STEP 7 - DISTANCE = EARTH RADIUS * CENTRAL ANGLE.  GDHV-
017100*    EARTH-RADIUS-KM IS DEFINED IN wsdcsel.cbl.
017200     COMPUTE GDHV-CURRENT-DISTANCE =
017300*    NOTHING PAST THIS POINT IS PART OF THE HAVERSINE FORMULA
017400*    ITSELF - EVERYTHING BELOW (HV-COMPUTE-SIN ON DOWN) IS JUST
017500*    THE MATH MACHINERY THE SEVEN STEPS ABOVE LEAN ON.
017600             GDHV-EARTH-RADIUS-KM * GDHV-HAVERSINE-C.
017700*-------------------------------------------------------------
017800*    HV-COMPUTE-SIN / HV-COMPUTE-COS - TAYLOR SERIES, 8 TERMS
017900*    BEYOND THE LEADING ONE.  INPUT GDHV-SERIES-X (RADIANS),
018000*    OUTPUT GDHV-SERIES-SUM.  8 TERMS IS PLENTY FOR AN ARGUMENT
018100*    THIS CLOSE TO ZERO (HALF OF A LAT/LON DELTA IN RADIANS IS
018200*    NEVER MORE THAN ABOUT PI/2) - THE SERIES CONVERGES FAST.
018300
018400 HV-COMPUTE-SIN.
018500
018600*    SIN'S SERIES STARTS FROM X ITSELF (THE FIRST, DEGREE-1
018700*    TERM), NOT FROM 1 AS COS DOES BELOW - THAT IS THE ONLY
018800*    DIFFERENCE IN HOW THE TWO PARAGRAPHS SEED GDHV-SERIES-SUM.
018900     COMPUTE GDHV-SERIES-X-SQUARED =
019000             GDHV-SERIES-X * GDHV-SERIES-X.
019100     MOVE GDHV-SERIES-X TO GDHV-SERIES-TERM.
019200     MOVE GDHV-SERIES-X TO GDHV-SERIES-SUM.
019300
019400     PERFORM HV-SIN-ONE-TERM
019500             VARYING GDHV-SERIES-TERM-COUNT FROM 1 BY 1
019600             UNTIL GDHV-SERIES-TERM-COUNT GREATER THAN 8.
019700*-------------------------------------------------------------
019800*    EACH CALL BUILDS THE NEXT TERM FROM THE PREVIOUS ONE RATHER
019900*    THAN COMPUTING A FACTORIAL AND A POWER FROM SCRATCH EVERY
020000*    TIME - SAME TRICK HV-COS-ONE-TERM AND HV-ATAN-ONE-TERM USE.
020100
020200 HV-SIN-ONE-TERM.
020300
020400     COMPUTE GDHV-SERIES-TERM ROUNDED =
020500             GDHV-SERIES-TERM * ( - GDHV-SERIES-X-SQUARED )
020600             / ((2 * GDHV-SERIES-TERM-COUNT)
020700               * ((2 * GDHV-SERIES-TERM-COUNT) + 1)).
020800     ADD GDHV-SERIES-TERM TO GDHV-SERIES-SUM.
020900*-------------------------------------------------------------
021000
021100*    COS SEEDS GDHV-SERIES-SUM AND GDHV-SERIES-TERM FROM 1
021200*    (THE DEGREE-0 TERM) INSTEAD OF X - OTHERWISE THE SAME
021300*    SHAPE AS HV-COMPUTE-SIN ABOVE.
021400 HV-COMPUTE-COS.
021500
021600     COMPUTE GDHV-SERIES-X-SQUARED =
021700             GDHV-SERIES-X * GDHV-SERIES-X.
021800     MOVE 1 TO GDHV-SERIES-TERM.
021900     MOVE 1 TO GDHV-SERIES-SUM.
022000
022100     PERFORM HV-COS-ONE-TERM
022200             VARYING GDHV-SERIES-TERM-COUNT FROM 1 BY 1
022300             UNTIL GDHV-SERIES-TERM-COUNT GREATER THAN 8.
022400*-------------------------------------------------------------
022500
022600 HV-COS-ONE-TERM.
022700
022800     COMPUTE GDHV-SERIES-TERM ROUNDED =
022900             GDHV-SERIES-TERM * ( - GDHV-SERIES-X-SQUARED )
023000             / (((2 * GDHV-SERIES-TERM-COUNT) - 1)
023100               * (2 * GDHV-SERIES-TERM-COUNT)).
023200     ADD GDHV-SERIES-TERM TO GDHV-SERIES-SUM.
023300*-------------------------------------------------------------
023400*    HV-COMPUTE-SQRT - NEWTON-RAPHSON, 10 ITERATIONS.  INPUT
023500*    GDHV-SERIES-X (ZERO OR POSITIVE), OUTPUT GDHV-SERIES-SUM.
023600*    10 ITERATIONS DOUBLES THE CORRECT DIGITS EACH TIME ONCE THE
023700*    GUESS IS IN THE BALLPARK, WAY MORE THAN ENOUGH TO SETTLE TO
023800*    A STABLE VALUE FOR A NUMBER BETWEEN ZERO AND ONE.
023900
024000 HV-COMPUTE-SQRT.
024100
024200*    ZERO IS A SPECIAL CASE - NEWTON-RAPHSON'S ITERATION FORMULA
024300*    DIVIDES BY THE CURRENT GUESS, WHICH WOULD DIVIDE BY ZERO ON
024400*    THE FIRST STEP IF THE STARTING GUESS WERE ALLOWED TO BE 0.
024500     IF GDHV-SERIES-X EQUAL ZERO
024600        MOVE 0 TO GDHV-SERIES-SUM
024700     ELSE
024800        COMPUTE GDHV-SQRT-GUESS = GDHV-SERIES-X / 2
024900        PERFORM HV-SQRT-ONE-ITERATION
025000                VARYING GDHV-SQRT-ITERATION FROM 1 BY 1
025100                UNTIL GDHV-SQRT-ITERATION GREATER THAN 10
025200        MOVE GDHV-SQRT-GUESS TO GDHV-SERIES-SUM.
025300*-------------------------------------------------------------
025400*    ONE NEWTON-RAPHSON STEP: NEXT GUESS IS THE AVERAGE OF THE
025500*    CURRENT GUESS AND X DIVIDED BY THE CURRENT GUESS.
025600
025700 HV-SQRT-ONE-ITERATION.
025800
025900     COMPUTE GDHV-SQRT-GUESS ROUNDED =
026000             (GDHV-SQRT-GUESS
026100               + (GDHV-SERIES-X / GDHV-SQRT-GUESS)) / 2.
026200*-------------------------------------------------------------
026300*    HV-COMPUTE-ATAN2 - GDHV-SQRT-OF-A AND GDHV-SQRT-OF-1-
026400*    MINUS-A ARE BOTH ZERO-OR-POSITIVE (A IS BETWEEN 0 AND 1),
026500*    SO THIS IS ALWAYS A FIRST-QUADRANT ATAN2, OUTPUT AS
026600*    GDHV-SERIES-SUM (RADIANS, 0 TO PI/2).
026700
026800 HV-COMPUTE-ATAN2.
026900
027000     MOVE "N" TO GDHV-ATAN-RECIPROCAL.
027100*    RESET ON EVERY CALL - A STALE "Y" LEFT FROM AN EARLIER
027200*    CANDIDATE'S RECIPROCAL SWAP WOULD WRONGLY UNDO THE SWAP FOR
027300*    THIS CANDIDATE IF IT NEVER NEEDED ONE ITSELF.
027400
027500*    BOTH ZERO IS THE DEGENERATE CASE OF TWO IDENTICAL POINTS -
027600*    SHOULD NOT REALLY HAPPEN FOR A DELIVERY ADDRESS MATCHED
027700*    AGAINST A DIFFERENT DISTRIBUTION CENTER, BUT IS STILL
027800*    HANDLED CLEANLY RATHER THAN LEFT TO DIVIDE BY ZERO BELOW.
027900     IF GDHV-SQRT-OF-1-MINUS-A EQUAL ZERO
028000        IF GDHV-SQRT-OF-A EQUAL ZERO
028100           MOVE 0 TO GDHV-SERIES-SUM
028200        ELSE
028300           COMPUTE GDHV-SERIES-SUM = GDHV-PI / 2
028400     ELSE
028500        PERFORM HV-ATAN2-RATIO-AND-RECIPROCAL
028600        MOVE GDHV-ATAN-RATIO TO GDHV-SERIES-X
028700        PERFORM HV-COMPUTE-ATAN
028800        IF GDHV-ATAN-USED-RECIPROCAL
028900           COMPUTE GDHV-SERIES-SUM =
029000                   (GDHV-PI / 2) - GDHV-SERIES-SUM.
029100*-------------------------------------------------------------
029200*    CD-0337 (2003) - RATIO-GREATER-THAN-1 RECIPROCAL SWAP
029300*    SPLIT OUT INTO ITS OWN PARAGRAPH.  THIS SHOP'S COMPILER
029400*    NEVER LEARNED END-IF, SO THE NESTED IF ABOVE CANNOT FALL
029500*    THROUGH TO MORE STATEMENTS IN THE SAME ELSE WITHOUT ONE -
029600*    PERFORMING THE SWAP OUT OF LINE AVOIDS THE PROBLEM.
029700
029800 HV-ATAN2-RATIO-AND-RECIPROCAL.
029900
030000     COMPUTE GDHV-ATAN-RATIO =
030100*    DIVIDE BY GDHV-SQRT-OF-1-MINUS-A IS SAFE HERE - THE ZERO
030200*    CASE WAS ALREADY ROUTED AWAY FROM THIS PARAGRAPH BY THE IF
030300*    IN HV-COMPUTE-ATAN2 THAT DECIDES WHETHER TO PERFORM IT AT ALL.
030400             GDHV-SQRT-OF-A / GDHV-SQRT-OF-1-MINUS-A.
030500
030600*    CD-0241 (1996) - HV-COMPUTE-ATAN'S SERIES ONLY CONVERGES FOR
030700*    A RATIO BETWEEN 0 AND 1.  A RATIO OVER 1 IS SWAPPED FOR ITS
030800*    RECIPROCAL (WHICH IS THEN SAFELY BETWEEN 0 AND 1) AND
030900*    GDHV-ATAN-RECIPROCAL REMEMBERS THE SWAP HAPPENED SO HV-
031000*    COMPUTE-ATAN2 CAN UNDO IT AFTERWARD (ATAN(X) = PI/2 -
031100*    ATAN(1/X) FOR X > 0).
031200     IF GDHV-ATAN-RATIO GREATER THAN 1
031300        COMPUTE GDHV-ATAN-RATIO = 1 / GDHV-ATAN-RATIO
031400        MOVE "Y" TO GDHV-ATAN-RECIPROCAL.
031500*-------------------------------------------------------------
031600*    HV-COMPUTE-ATAN - SERIES, 30 TERMS (NEEDS MORE TERMS THAN
031700*    SIN/COS - IT CONVERGES MUCH MORE SLOWLY NEAR RATIO = 1).
031800*    INPUT GDHV-SERIES-X IN [0,1], OUTPUT GDHV-SERIES-SUM.
031900
032000 HV-COMPUTE-ATAN.
032100
032200     COMPUTE GDHV-SERIES-X-SQUARED =
032300             GDHV-SERIES-X * GDHV-SERIES-X.
032400     MOVE GDHV-SERIES-X TO GDHV-SERIES-TERM.
032500     MOVE GDHV-SERIES-X TO GDHV-SERIES-SUM.
032600
032700     PERFORM HV-ATAN-ONE-TERM
032800             VARYING GDHV-SERIES-TERM-COUNT FROM 1 BY 1
032900             UNTIL GDHV-SERIES-TERM-COUNT GREATER THAN 30.
033000*-------------------------------------------------------------
033100*    ATAN'S SERIES ALTERNATES SIGN EVERY TERM, LIKE SIN'S, BUT
033200*    ITS DENOMINATOR GROWS BY 2 EACH TIME INSTEAD OF BY A
033300*    GROWING FACTORIAL - WHICH IS EXACTLY WHY IT NEEDS 30 TERMS
033400*    WHERE SIN/COS ONLY NEEDED 8 TO SETTLE DOWN.
033500
033600 HV-ATAN-ONE-TERM.
033700
033800     COMPUTE GDHV-SERIES-TERM ROUNDED =
033900             GDHV-SERIES-TERM * ( - GDHV-SERIES-X-SQUARED )
034000             * ((2 * GDHV-SERIES-TERM-COUNT) - 1)
034100             / ((2 * GDHV-SERIES-TERM-COUNT) + 1).
034200     ADD GDHV-SERIES-TERM TO GDHV-SERIES-SUM.
