000100*
000200*    wsdcsel.cbl
000300*
000400*    WORKING-STORAGE TO BE USED BY PLDCSEL.CBL
000500*
000600*-------------------------------------------------------------
000700*    VARIABLES THAT WILL BE RECEIVED FROM MAIN-PROGRAM:
000800*
000900*       GDHV-ORIGIN-LATITUDE   --- DELIVERY ADDRESS LATITUDE
001000*       GDHV-ORIGIN-LONGITUDE  --- DELIVERY ADDRESS LONGITUDE
001100*       GDHV-POOL-COUNT        --- NUMBER OF CANDIDATE DC'S
001200*       GDHV-POOL-TABLE        --- THE CANDIDATE DC'S THEMSELVES,
001300*                                   IN THE ORDER THEY ARE TO BE
001400*                                   TRIED (INPUT ORDER)
001500*-------------------------------------------------------------
001600*    VARIABLES THAT WILL BE RETURNED TO MAIN-PROGRAM:
001700*
001800*       GDHV-RESULT-FOUND      --- "Y"/"N"
001900*       GDHV-RESULT-CODE       --- CODE OF THE NEAREST DC
002000*       GDHV-RESULT-DISTANCE   --- DISTANCE TO IT, KM, 3 DECIMALS
002100*-------------------------------------------------------------
002200
002300*    ORIGIN LAT/LONG ARE MOVED IN BY order-routing.cob FROM
002400*    EITHER ORDIN-DELIVERY-LATITUDE/-LONGITUDE OR THE VALIDATED
002500*    ADDRESS BLOCK - SAME SIGNED-DEGREES SHAPE THE EDIT STEP
002600*    CHECKED THE RANGE OF, SO NO RE-VALIDATION HAPPENS HERE.
002700     01  GDHV-ORIGIN-LATITUDE            PIC S9(3)V9(6).
002800     01  GDHV-ORIGIN-LONGITUDE           PIC S9(3)V9(6).
002900
003000*    GDHV-POOL-COUNT IS SET BY PLDCPOOL.CBL TO HOW MANY OF THE
003100*    5 SLOTS BELOW ARE ACTUALLY LOADED FOR THIS ORDER - SELECT-
003200*    NEAREST-DC ONLY WALKS THAT MANY ENTRIES, NOT ALL 5.
003300     01  GDHV-POOL-COUNT                 PIC 9(02) COMP.
003400*    ONE ROW PER CANDIDATE DC HANDED DOWN BY PLDCPOOL.CBL - CODE
003500*    PLUS ITS OWN LAT/LONG, COPIED HERE SO SELECT-NEAREST-DC
003600*    NEVER HAS TO GO BACK TO DCM-TABLE ITSELF.
003700     01  GDHV-POOL-TABLE.
003800         05  GDHV-POOL-ENTRY OCCURS 5 TIMES.
003900             10  GDHV-POOL-CODE              PIC X(10).
004000             10  GDHV-POOL-LATITUDE           PIC S9(3)V9(6).
004100             10  GDHV-POOL-LONGITUDE          PIC S9(3)V9(6).
004200
004300*    W-GDHV-RESULT-FOUND STAYS "N" UNTIL SELECT-NEAREST-DC-ONE-
004400*    CANDIDATE ACTUALLY BEATS THE RUNNING MINIMUM AT LEAST ONCE -
004500*    AN EMPTY POOL (GDHV-POOL-COUNT = ZERO) LEAVES IT "N" AND THE
004600*    CALLER TREATS THAT ORDER AS UNASSIGNABLE.
004700     01  W-GDHV-RESULT-FOUND              PIC X.
004800         88  GDHV-RESULT-FOUND                VALUE "Y".
004900*    CODE AND DISTANCE OF WHICHEVER CANDIDATE WON THE RUNNING
005000*    MINIMUM - MEANINGLESS IF GDHV-RESULT-FOUND IS STILL "N".
005100     01  GDHV-RESULT-CODE                 PIC X(10).
005200     01  GDHV-RESULT-DISTANCE             PIC S9(05)V9(03).
005300
005400*-------------------------------------------------------------
005500*    HAVERSINE WORK FIELDS - THIS SHOP'S COMPILER PREDATES
005600*    INTRINSIC FUNCTIONS, SO SIN/COS/SQRT/ATAN ARE HOME-GROWN
005700*    SERIES APPROXIMATIONS (SEE PLDCSEL.CBL).
005800*-------------------------------------------------------------
005900
006000*    PI AND THE EARTH'S MEAN RADIUS (KM) - BOTH FIXED CONSTANTS,
006100*    NEVER CHANGED AT RUN TIME, SO THEY ARE DECLARED HERE RATHER
006200*    THAN COMPUTED OVER AND OVER INSIDE THE HV- PARAGRAPHS.
006300     77  GDHV-PI                          PIC S9(1)V9(15) COMP
006400                                          VALUE 3.141592653589793.
006500     77  GDHV-EARTH-RADIUS-KM             PIC 9(5)V9(3) COMP
006600                                          VALUE 6371.000.
006700
006800*    RUNNING-MINIMUM BOOKKEEPING FOR SELECT-NEAREST-DC-ONE-
006900*    CANDIDATE - GDHV-SMALLEST-INDEX POINTS AT WHICHEVER POOL
007000*    ENTRY CURRENTLY HOLDS THE SHORTEST DISTANCE SEEN SO FAR.
007100     77  GDHV-CURRENT-DISTANCE            PIC S9(5)V9(9) COMP.
007200     77  GDHV-SMALLEST-DISTANCE           PIC S9(5)V9(9) COMP.
007300     77  GDHV-SMALLEST-INDEX              PIC 9(02) COMP.
007400     77  GDHV-TABLE-INDEX                 PIC 9(02) COMP.
007500
007600*    INTERMEDIATE HAVERSINE TERMS - SEE COMPUTE-HAVERSINE-
007700*    DISTANCE IN PLDCSEL.CBL FOR THE STEP-BY-STEP WALKTHROUGH OF
007800*    HOW EACH OF THESE IS BUILT FROM THE TWO POINTS' LAT/LONG.
007900     77  GDHV-LAT1-RAD                    PIC S9(3)V9(9) COMP.
008000     77  GDHV-LAT2-RAD                    PIC S9(3)V9(9) COMP.
008100     77  GDHV-DELTA-LAT-RAD               PIC S9(3)V9(9) COMP.
008200     77  GDHV-DELTA-LON-RAD               PIC S9(3)V9(9) COMP.
008300     77  GDHV-SIN-HALF-DLAT               PIC S9(3)V9(9) COMP.
008400     77  GDHV-SIN-HALF-DLON               PIC S9(3)V9(9) COMP.
008500     77  GDHV-COS-LAT1                    PIC S9(3)V9(9) COMP.
008600     77  GDHV-COS-LAT2                    PIC S9(3)V9(9) COMP.
008700     77  GDHV-HAVERSINE-A                 PIC S9(3)V9(9) COMP.
008800     77  GDHV-HAVERSINE-C                 PIC S9(3)V9(9) COMP.
008900     77  GDHV-SQRT-OF-A                   PIC S9(3)V9(9) COMP.
009000     77  GDHV-SQRT-OF-1-MINUS-A           PIC S9(3)V9(9) COMP.
009100
009200*-------------------------------------------------------------
009300*    SERIES-APPROXIMATION WORK FIELDS, SHARED BY THE SIN, COS,
009400*    SQRT AND ATAN PARAGRAPHS - ONE SET, REUSED, SINCE THEY
009500*    ARE NEVER NEEDED AT THE SAME TIME.
009600*-------------------------------------------------------------
009700
009800*    GDHV-SERIES-X IS WHATEVER ANGLE (OR RATIO, FOR SQRT/ATAN)
009900*    THE CALLING PARAGRAPH LOADED BEFORE PERFORMING THE SERIES
010000*    WORKER - SEE HV-COMPUTE-SIN/-COS/-SQRT IN PLDCSEL.CBL.
010100     77  GDHV-SERIES-X                    PIC S9(3)V9(9) COMP.
010200     77  GDHV-SERIES-X-SQUARED             PIC S9(3)V9(9) COMP.
010300     77  GDHV-SERIES-TERM                  PIC S9(3)V9(9) COMP.
010400     77  GDHV-SERIES-SUM                   PIC S9(3)V9(9) COMP.
010500
010600*    TERM-COUNT CAPS HOW MANY SERIES TERMS GET ADDED IN BEFORE
010700*    THE LOOP GIVES UP - THE SHOP NEVER TRUSTED AN UNBOUNDED
010800*    PERFORM UNTIL ON A SERIES THAT MIGHT NOT CONVERGE.
010900     77  GDHV-SERIES-TERM-COUNT            PIC 9(02)    COMP.
011000*    SQRT-GUESS/-ITERATION ARE THE NEWTON-RAPHSON WORK FIELDS
011100*    FOR HV-COMPUTE-SQRT - SEPARATE FROM THE SERIES FIELDS ABOVE
011200*    SINCE SQRT USES ITS OWN ITERATION SCHEME, NOT A SERIES.
011300     77  GDHV-SQRT-GUESS                   PIC S9(3)V9(9) COMP.
011400     77  GDHV-SQRT-ITERATION               PIC 9(02)    COMP.
011500*    ATAN-RATIO/-RECIPROCAL SUPPORT THE CD-0241 RECIPROCAL-SWAP
011600*    IN HV-ATAN2-RATIO-AND-RECIPROCAL - THE SERIES BELOW ONLY
011700*    CONVERGES FOR |X| <= 1, SO A RATIO BIGGER THAN 1 IS FLIPPED
011800*    TO ITS RECIPROCAL FIRST AND THE ANSWER ADJUSTED BACK AFTER.
011900     77  GDHV-ATAN-RATIO                   PIC S9(3)V9(9) COMP.
012000     77  GDHV-ATAN-RECIPROCAL               PIC X        VALUE "N".
012100         88  GDHV-ATAN-USED-RECIPROCAL         VALUE "Y".
