000100*
000200*    FDORDOUT.CBL
000300*
000400*    FD AND RECORD LAYOUT FOR THE ROUTED-ORDER RESULTS FILE.
000500*    ONE RECORD PER ORDER PROCESSED BY ORDER-ROUTING, CARRYING
000600*    THE ORDER-LEVEL ROLL-UP (RES-STATUS/RES-ITEMS-PROCESSED-CT/
000700*    RES-ITEMS-FAILED-CT) AND, NESTED, ONE ROW PER LINE ITEM
000800*    WITH ITS ASSIGNED DC AND DISTANCE.
000900*
001000*    NOTE THERE IS NO "RECEIVED" 88-LEVEL HERE THE WAY THERE IS
001100*    ON ORDIN-ORDER-STATUS IN FDORDIN.CBL - AN ORDER ONLY EVER
001200*    GETS WRITTEN TO THIS FILE ONCE 0200-ROLL-UP-ORDER-STATUS HAS
001300*    SETTLED ON ITS FINAL STATUS, SO RECEIVED/PROCESSING ARE NOT
001400*    BOTH POSSIBLE FINAL OUTCOMES THE WAY THEY ARE MID-RUN ON
001500*    ORDERS-IN (PROCESSING IS STILL LISTED BECAUSE A PARTIAL RUN
001600*    - SOME ITEMS ASSIGNED, SOME NOT - LEGITIMATELY ENDS THERE).
001700    FD  ORDER-RESULTS-OUT
001800        LABEL RECORDS ARE STANDARD.
001900
002000    01  ORDER-RESULT-REC.
002100        05  RES-ORDER-ID                   PIC X(26).
002200        05  RES-STATUS                      PIC X(10).
002300            88  RES-STATUS-PROCESSED            VALUE "PROCESSED".
002400            88  RES-STATUS-PROCESSING           VALUE "PROCESSING".
002500            88  RES-STATUS-FAILED               VALUE "FAILED".
002600*        PROCESSED-CT + FAILED-CT ALWAYS EQUALS ORDIN-ITEM-COUNT
002700*        FOR THE SAME ORDER - EVERY ITEM IS ECHOED INTO RES-ITEMS
002800*        BELOW EITHER WAY (CD-0331), SO NEITHER COUNTER EVER
002900*        UNDER-REPORTS THE ORDER'S TRUE ITEM COUNT.
003000        05  RES-ITEMS-PROCESSED-CT          PIC 9(03).
003100        05  RES-ITEMS-FAILED-CT             PIC 9(03).
003200        05  RES-ITEMS OCCURS 100 TIMES.
003300            10  RES-ITEM-ID                     PIC X(50).
003400            10  RES-ITEM-QUANTITY               PIC 9(05).
003500*            RES-ITEM-WAS-ASSIGNED "Y" MEANS ROUTE-ONE-ORDER-ITEM
003600*            FOUND A DC FOR THIS ITEM; "N" MEANS EITHER THE POOL
003700*            WAS EMPTY FOR THE ORDER'S STATE OR PLDCSEL.CBL CAME
003800*            BACK WITH GDHV-RESULT-FOUND = "N" FOR IT.
003900            10  RES-ITEM-ASSIGNED               PIC X(01).
004000                88  RES-ITEM-WAS-ASSIGNED           VALUE "Y".
004100*            BLANK WHEN RES-ITEM-ASSIGNED IS "N" - THERE IS NO DC
004200*            CODE OR DISTANCE TO REPORT FOR AN UNASSIGNED ITEM.
004300            10  RES-ITEM-DC-CODE                 PIC X(10).
004400*            3-DECIMAL KILOMETERS, ROUNDED BY SELECT-NEAREST-DC IN
004500*            PLDCSEL.CBL - THE X(08) REDEFINITION LETS A REPORT
004600*            PROGRAM DISPLAY IT WITHOUT AN EXPLICIT EDIT PICTURE.
004700            10  RES-ITEM-DISTANCE-KM             PIC S9(05)V9(03).
004800            10  RES-ITEM-DISTANCE-X REDEFINES
004900                RES-ITEM-DISTANCE-KM              PIC X(08).
005000*        PAD TO ROUND OUT THE RECORD - SEE THE SAME NOTE IN
005100*        FDORDIN.CBL/FDORDRAW.CBL.
005200        05  FILLER                          PIC X(30).
005300
